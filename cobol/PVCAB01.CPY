000100******************************************************************
000110* FECHA       : 14/03/1991                                       *
000120* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000130* APLICACION  : PUNTO DE VENTA / INVENTARIO                      *
000140* COPYBOOK    : PVCAB01                                          *
000150* TIPO        : SALIDA POSTEADA                                  *
000160* DESCRIPCION : CABECERA DE TRANSACCION POSTEADA (PVCABEZA). UN  *
000170*             : REGISTRO POR VENTA, CON LOS TOTALES YA CUADRADOS *
000180* ARCHIVOS    : PVCABEZA                                         *
000190* PROGRAMA(S) : PVVTA100, PVRPT200                                *
000200* BPM/RATIONAL: PV-0003                                          *
000210******************************************************************
000220*    19/03/1991 EEDR PV-0003  VERSION INICIAL                    *
000230*    21/01/2004 JALM PV-0064  SE AGREGA IDENTIFICACION DE        *
000240*                             TIENDA/CAJA Y SELLO DE POSTEO PARA *
000250*                             CONCILIACION CONTRA EL POS         *
000260******************************************************************
000270 01  PVCB-CABECERA-VENTA.
000280     05  PVCB-TRANSACCION            PIC X(20).
000290     05  PVCB-FECHA                  PIC X(08).
000300     05  PVCB-FECHA-R REDEFINES PVCB-FECHA.
000310         10  PVCB-ANO                PIC 9(04).
000320         10  PVCB-MES                PIC 9(02).
000330         10  PVCB-DIA                PIC 9(02).
000340     05  PVCB-CAJERO                 PIC X(20).
000350     05  PVCB-SUB-TOTAL              PIC S9(12)V99.
000360     05  PVCB-TOTAL-IVA              PIC S9(12)V99.
000370     05  PVCB-TOTAL-VENTA            PIC S9(12)V99.
000380     05  PVCB-FORMA-PAGO             PIC X(12).
000390     05  PVCB-VUELTO                 PIC S9(10)V99.
000400*               I D E N T I F I C A C I O N   D E   O R I G E N
000410     05  PVCB-CODIGO-TIENDA          PIC X(04).
000420     05  PVCB-NUMERO-CAJA            PIC 9(02).
000430     05  PVCB-NUMERO-TURNO           PIC 9(01).
000440     05  PVCB-CODIGO-CAJERO          PIC X(08).
000450*               S E L L O   D E   P O S T E O   A L   M A E S T R O
000460     05  PVCB-FECHA-POSTEO           PIC X(08).
000470     05  PVCB-HORA-POSTEO            PIC 9(06).
000480     05  PVCB-USUARIO-POSTEO         PIC X(08).
000490     05  PVCB-NUMERO-LOTE            PIC 9(06) COMP.
000500     05  PVCB-INDICADOR-REPROCESO    PIC X(01) VALUE 'N'.
000510         88  PVCB-ES-REPROCESO                 VALUE 'Y'.
000520         88  PVCB-ES-ORIGINAL                  VALUE 'N'.
000530     05  FILLER                      PIC X(10).
