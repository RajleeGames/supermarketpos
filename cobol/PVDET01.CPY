000100******************************************************************
000110* FECHA       : 14/03/1991                                       *
000120* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000130* APLICACION  : PUNTO DE VENTA / INVENTARIO                      *
000140* COPYBOOK    : PVDET01                                          *
000150* TIPO        : SALIDA POSTEADA                                  *
000160* DESCRIPCION : DETALLE DE TRANSACCION POSTEADA (PVDETALL). UN   *
000170*             : REGISTRO POR RENGLON DE VENTA YA CUADRADO, CON   *
000180*             : EL IVA YA EXTRAIDO DEL PRECIO.                   *
000190* ARCHIVOS    : PVDETALL                                         *
000200* PROGRAMA(S) : PVVTA100, PVRPT100, PVRPT200                      *
000210* BPM/RATIONAL: PV-0004                                          *
000220******************************************************************
000230*    19/03/1991 EEDR PV-0004  VERSION INICIAL                    *
000240*    21/01/2004 JALM PV-0064  SE AGREGA IDENTIFICACION DE        *
000250*                             TIENDA/CAJA Y SELLO DE POSTEO,     *
000260*                             IGUAL QUE EN PVCAB01               *
000270******************************************************************
000280 01  PVDT-DETALLE-VENTA.
000290     05  PVDT-TRANSACCION            PIC X(20).
000300     05  PVDT-FECHA                  PIC X(08).
000310     05  PVDT-CODIGO-BARRA           PIC X(16).
000320     05  PVDT-NOMBRE                 PIC X(25).
000330     05  PVDT-DEPARTAMENTO           PIC X(16).
000340     05  PVDT-PRECIO-VENTA           PIC S9(10)V99.
000350     05  PVDT-CANTIDAD               PIC S9(5).
000360     05  PVDT-PRECIO-COSTO           PIC S9(10)V99.
000370     05  PVDT-PORCENTAJE-IVA         PIC 9(3)V999.
000380     05  PVDT-MONTO-IVA              PIC S9(10)V99.
000390     05  PVDT-FORMA-PAGO             PIC X(12).
000400*               I D E N T I F I C A C I O N   D E   O R I G E N
000410     05  PVDT-CODIGO-TIENDA          PIC X(04).
000420     05  PVDT-NUMERO-CAJA            PIC 9(02).
000430     05  PVDT-CODIGO-CAJERO          PIC X(08).
000440*               S E L L O   D E   P O S T E O   A L   M A E S T R O
000450     05  PVDT-FECHA-POSTEO           PIC X(08).
000460     05  PVDT-USUARIO-POSTEO         PIC X(08).
000470     05  PVDT-NUMERO-LOTE            PIC 9(06) COMP.
000480     05  FILLER                      PIC X(10).
