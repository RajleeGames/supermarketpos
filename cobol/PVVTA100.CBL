000100******************************************************************
000110* FECHA       : 14/03/1991                                       *
000120* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000130* APLICACION  : PUNTO DE VENTA / INVENTARIO                      *
000140* PROGRAMA    : PVVTA100                                         *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : POSTEA LAS VENTAS DEL DIA. LEE PVVTALIN AGRUPADO *
000170*             : POR TRANSACCION, CALCULA EL IVA CONTENIDO EN EL  *
000180*             : PRECIO, CUADRA LA CABECERA, ARMA EL RECIBO DE    *
000190*             : 40 COLUMNAS, REBAJA EXISTENCIA EN EL MAESTRO DE  *
000200*             : PRODUCTOS Y DA DE ALTA LAS VENTAS AL CREDITO DE  *
000210*             : CASA (FIADO) PARA QUE PVDEU100 LAS ABONE.        *
000220* ARCHIVOS    : PVPRDMAE=A,PVVTALIN=C,PVCABSAL=A,PVDETSAL=A,     *
000230*             : PVRECIBO=A,PVDEUALT=A,PVPRDNVO=A                 *
000240* ACCION (ES) : A=ACTUALIZA, C=CONSULTAR                         *
000250* INSTALADO   : 02/04/1991                                       *
000260* BPM/RATIONAL: PV-0101                                          *
000270* NOMBRE      : PROCESO DIARIO DE VENTAS                         *
000280******************************************************************
000290 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.     PVVTA100.
000310 AUTHOR.         ERICK DANIEL RAMIREZ DIVAS.
000320 INSTALLATION.   TIENDAS UNIVERSALES S.A. - DEPTO DE SISTEMAS.
000330 DATE-WRITTEN.   14/03/1991.
000340 DATE-COMPILED.
000350 SECURITY.       CONFIDENCIAL - USO INTERNO UNICAMENTE.
000360******************************************************************
000370*                    B I T A C O R A   D E   C A M B I O S       *
000380******************************************************************
000390*    14/03/1991 EEDR PV-0101  VERSION INICIAL DEL PROGRAMA       *
000400*    02/04/1991 EEDR PV-0101  INSTALADO EN PRODUCCION            *
000410*    19/07/1992 EEDR PV-0108  SE AGREGA VALIDACION DE EXISTENCIA *
000420*                             INSUFICIENTE Y AVISO DE EXISTENCIA *
000430*                             BAJA (UMBRAL) POR DISPLAY A SYSOUT *
000440*    03/11/1993 PEDR PV-0115  CORRIGE CALCULO DE IVA CUANDO EL   *
000450*                             PRODUCTO NO TRAE PORCENTAJE (SE    *
000460*                             APLICA 18.000 POR DEFECTO)         *
000470*    21/02/1994 PEDR PV-0122  SE AGREGA EL RECHAZO DE TRANSAC-   *
000480*                             CION COMPLETA CUANDO EL EFECTIVO   *
000490*                             ENTREGADO NO CUBRE EL TOTAL        *
000500*    10/08/1995 EEDR PV-0130  SE AGREGA ALTA AUTOMATICA DE DEUDA *
000510*                             CUANDO LA FORMA DE PAGO ES FIADO   *
000520*    15/06/1996 EEDR PV-0136  SE AGREGA EL MONTO ENTREGADO EN LA *
000530*                             TRANSACCION PARA ABONO INICIAL     *
000540*    04/09/1997 PEDR PV-0140  SE AJUSTA EL RECIBO DE 40 COLUMNAS *
000550*                             A PETICION DE GERENCIA DE TIENDAS  *
000560*    30/11/1998 EEDR PV-0145  AJUSTE DE FIN DE SIGLO (Y2K): SE   *
000570*                             CAMBIA ACCEPT FROM DATE (AAMMDD) A *
000580*                             ACCEPT FROM DATE YYYYMMDD EN TODAS *
000590*                             LAS FECHAS DE TRABAJO DEL PROGRAMA *
000600*    12/01/1999 EEDR PV-0145  PRUEBAS DE REGRESION Y2K CONCLUI-  *
000610*                             DAS SIN NOVEDAD, CIERRE DE TICKET  *
000620*    07/05/2001 PEDR PV-0151  SE AGREGA DESPLIEGUE DE UTILIDAD   *
000630*                             ACUMULADA EN 600-ESTADISTICAS DE CORRI-*
000640*                             DA A PETICION DE CONTABILIDAD      *
000641*    14/11/2006 EEDR PV-0162  SE RECHAZA EL RENGLON CUANDO LA    *
000642*                             CANTIDAD PEDIDA EXCEDE LA EXISTEN- *
000643*                             CIA; ANTES SOLO AVISABA EN CONSOLA *
000644*                             Y DEJABA PASAR LA LINEA AL LOTE    *
000645*    20/11/2006 PEDR PV-0163  SE CORRIGE EL REDONDEO DEL IVA DE  *
000646*                             RENGLON; SE QUITA EL INTERMEDIO A  *
000647*                             4 DECIMALES QUE SE TRUNCABA AL     *
000648*                             MOVER AL CAMPO DE 2 DECIMALES      *
000650******************************************************************
000660 ENVIRONMENT DIVISION.
000670 CONFIGURATION SECTION.
000680 SPECIAL-NAMES.
000690     C01 IS TOP-OF-FORM
000700     CLASS CLASE-NUMERICA     IS '0' THRU '9'
000710     UPSI-0 ON  STATUS IS SW-REPROCESO-ACTIVO
000720            OFF STATUS IS SW-REPROCESO-INACTIVO.
000730 INPUT-OUTPUT SECTION.
000740 FILE-CONTROL.
000750     SELECT PVPRDMAE ASSIGN TO PVPRDMAE
000760            ORGANIZATION IS LINE SEQUENTIAL
000770            FILE STATUS   IS FS-PVPRDMAE
000780                             FSE-PVPRDMAE.
000790
000800     SELECT PVVTALIN ASSIGN TO PVVTALIN
000810            ORGANIZATION IS LINE SEQUENTIAL
000820            FILE STATUS   IS FS-PVVTALIN
000830                             FSE-PVVTALIN.
000840
000850     SELECT PVCABSAL ASSIGN TO PVCABSAL
000860            ORGANIZATION IS LINE SEQUENTIAL
000870            FILE STATUS   IS FS-PVCABSAL
000880                             FSE-PVCABSAL.
000890
000900     SELECT PVDETSAL ASSIGN TO PVDETSAL
000910            ORGANIZATION IS LINE SEQUENTIAL
000920            FILE STATUS   IS FS-PVDETSAL
000930                             FSE-PVDETSAL.
000940
000950     SELECT PVRECIBO ASSIGN TO PVRECIBO
000960            ORGANIZATION IS LINE SEQUENTIAL
000970            FILE STATUS   IS FS-PVRECIBO
000980                             FSE-PVRECIBO.
000990
001000     SELECT PVDEUALT ASSIGN TO PVDEUALT
001010            ORGANIZATION IS LINE SEQUENTIAL
001020            FILE STATUS   IS FS-PVDEUALT
001030                             FSE-PVDEUALT.
001040
001050     SELECT PVPRDNVO ASSIGN TO PVPRDNVO
001060            ORGANIZATION IS LINE SEQUENTIAL
001070            FILE STATUS   IS FS-PVPRDNVO
001080                             FSE-PVPRDNVO.
001090
001100 DATA DIVISION.
001110 FILE SECTION.
001120******************************************************************
001130*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
001140******************************************************************
001150*   MAESTRO DE PRODUCTOS (ENTRADA, ORDENADO POR CODIGO DE BARRA) *
001160*   RENGLONES DE VENTA DEL DIA (ENTRADA, AGRUPADOS POR TRANSAC.) *
001170*   CABECERAS DE VENTA POSTEADAS (SALIDA)                        *
001180*   DETALLE DE VENTA POSTEADO (SALIDA)                           *
001190*   RECIBO IMPRESO DE 40 COLUMNAS (SALIDA)                       *
001200*   ALTAS DE FIADO PARA QUE LAS TOME PVDEU100 (SALIDA)           *
001210*   MAESTRO DE PRODUCTOS REGRABADO CON EXISTENCIA ACTUALIZADA    *
001220 FD  PVPRDMAE.
001230     COPY PVPRDM1.
001240 FD  PVVTALIN.
001250     COPY PVVTL01.
001260 FD  PVCABSAL.
001270     COPY PVCAB01.
001280 FD  PVDETSAL.
001290     COPY PVDET01.
001300 FD  PVRECIBO
001310     RECORD CONTAINS 40 CHARACTERS.
001320 01  PVRC-LINEA-RECIBO.
001330     05  PVRC-TEXTO              PIC X(39).
001340     05  FILLER                  PIC X(01).
001350 FD  PVDEUALT.
001360 01  PVDA-ALTA-DEUDA.
001370     05  PVDA-TRANSACCION        PIC X(20).
001380     05  PVDA-MONTO-TOTAL        PIC S9(12)V99.
001390     05  PVDA-MONTO-INICIAL      PIC S9(12)V99.
001400     05  FILLER                  PIC X(10).
001410 FD  PVPRDNVO.
001420     COPY PVPRDM1 REPLACING ==PVPR-== BY ==PVPN-==.
001430
001440 WORKING-STORAGE SECTION.
001450******************************************************************
001460*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
001470******************************************************************
001480 01  WKS-FS-STATUS.
001490     02  WKS-STATUS.
001500*      MAESTRO DE PRODUCTOS - ENTRADA
001510         04  FS-PVPRDMAE            PIC 9(02) VALUE ZEROES.
001520         04  FSE-PVPRDMAE.
001530             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
001540             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
001550             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
001560*      RENGLONES DE VENTA - ENTRADA
001570         04  FS-PVVTALIN            PIC 9(02) VALUE ZEROES.
001580         04  FSE-PVVTALIN.
001590             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
001600             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
001610             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
001620*      CABECERAS POSTEADAS - SALIDA
001630         04  FS-PVCABSAL            PIC 9(02) VALUE ZEROES.
001640         04  FSE-PVCABSAL.
001650             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
001660             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
001670             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
001680*      DETALLE POSTEADO - SALIDA
001690         04  FS-PVDETSAL            PIC 9(02) VALUE ZEROES.
001700         04  FSE-PVDETSAL.
001710             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
001720             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
001730             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
001740*      RECIBO IMPRESO - SALIDA
001750         04  FS-PVRECIBO            PIC 9(02) VALUE ZEROES.
001760         04  FSE-PVRECIBO.
001770             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
001780             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
001790             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
001800*      ALTAS DE FIADO - SALIDA
001810         04  FS-PVDEUALT            PIC 9(02) VALUE ZEROES.
001820         04  FSE-PVDEUALT.
001830             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
001840             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
001850             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
001860*      MAESTRO DE PRODUCTOS REGRABADO - SALIDA
001870         04  FS-PVPRDNVO            PIC 9(02) VALUE ZEROES.
001880         04  FSE-PVPRDNVO.
001890             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
001900             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
001910             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
001920*      VARIABLES RUTINA DE FSE
001930         04  PROGRAMA               PIC X(08) VALUE SPACES.
001940         04  ARCHIVO                PIC X(08) VALUE SPACES.
001950         04  ACCION                 PIC X(10) VALUE SPACES.
001960         04  LLAVE                  PIC X(32) VALUE SPACES.
001970******************************************************************
001980*              TABLA  DE  PRODUCTOS  ( BUSQUEDA BINARIA )        *
001990******************************************************************
002000 01  WKS-TABLA-PRODUCTOS.
002010     02  WKS-CANT-PRODUCTOS         PIC 9(05)        COMP.
002020     02  WKS-PRODUCTO          OCCURS 0 TO 20000 TIMES
002030                               DEPENDING ON WKS-CANT-PRODUCTOS
002040                               ASCENDING KEY IS WKS-PR-LLAVE-TAB
002050                               INDEXED   BY  WKS-IX-PROD.
002060         04  WKS-PR-LLAVE-TAB       PIC X(16).
002070         04  WKS-PR-NOMBRE-TAB      PIC X(25).
002080         04  WKS-PR-DEPTO-TAB       PIC X(16).
002090         04  WKS-PR-PVENTA-TAB      PIC S9(10)V99.
002100         04  WKS-PR-PCOSTO-TAB      PIC S9(10)V99.
002110         04  WKS-PR-EXIST-TAB       PIC S9(7).
002120         04  WKS-PR-PORCIVA-TAB     PIC 9(3)V999.
002130         04  WKS-PR-BANDIVA-TAB     PIC X(01).
002140         04  WKS-PR-UMBRAL-TAB      PIC 9(5).
002150******************************************************************
002160*         TABLA  DE  RENGLONES  PENDIENTES  DE  LA  VENTA        *
002170*         QUE  SE  ESTA  PROCESANDO  (CONTROL  DE  QUIEBRE)      *
002180******************************************************************
002190 01  WKS-TABLA-RENGLONES.
002200     02  WKS-CANT-RENGLONES         PIC 9(03)        COMP.
002210     02  WKS-RENGLON            OCCURS 0 TO 200 TIMES
002220                               DEPENDING ON WKS-CANT-RENGLONES
002230                               INDEXED   BY  WKS-IX-REN.
002240         04  WKS-REN-CODIGO         PIC X(16).
002250         04  WKS-REN-NOMBRE         PIC X(25).
002260         04  WKS-REN-DEPTO          PIC X(16).
002270         04  WKS-REN-CANTIDAD       PIC S9(5).
002280         04  WKS-REN-PRECIO         PIC S9(10)V99.
002290         04  WKS-REN-COSTO          PIC S9(10)V99.
002300         04  WKS-REN-PORCIVA        PIC 9(3)V999.
002310         04  WKS-REN-IVA            PIC S9(10)V99.
002320         04  WKS-REN-TOTAL          PIC S9(10)V99.
002330         04  WKS-REN-INDICE-PROD    PIC 9(05)        COMP.
002340         04  WKS-REN-ENCONTRADO     PIC X(01).
002350             88  REN-ENCONTRADO              VALUE 'S'.
002360             88  REN-NO-ENCONTRADO           VALUE 'N'.
002361         04  WKS-REN-RECHAZADO      PIC X(01) VALUE 'N'.
002362             88  REN-RECHAZADA               VALUE 'S'.
002363             88  REN-ACEPTADA                VALUE 'N'.
002370******************************************************************
002380*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
002390******************************************************************
002400 77  WKS-I                          PIC 9(05)        COMP.
002410 01  WKS-VARIABLES-TRABAJO.
002420     02  WKS-LINEAS-LEIDAS          PIC 9(07)        COMP VALUE 0.
002430     02  WKS-LINEAS-POSTEADAS       PIC 9(07)        COMP VALUE 0.
002431     02  WKS-LINEAS-RECHAZADAS      PIC 9(07)        COMP VALUE 0.
002440     02  WKS-TRANSAC-POSTEADAS      PIC 9(07)        COMP VALUE 0.
002450     02  WKS-TRANSAC-RECHAZADAS     PIC 9(07)        COMP VALUE 0.
002460     02  WKS-DEUDAS-GENERADAS       PIC 9(07)        COMP VALUE 0.
002470     02  WKS-POS-INICIO             PIC 9(02)        COMP VALUE 0.
002480     02  WKS-MASCARA                PIC Z,ZZZ,ZZ9        VALUE ZEROES.
002490     02  WKS-ACUM-BRUTO-VENTA       PIC S9(12)V99        VALUE ZEROES.
002500     02  WKS-ACUM-IVA-VENTA         PIC S9(12)V99        VALUE ZEROES.
002510     02  WKS-ACUM-UTILIDAD          PIC S9(12)V99        VALUE ZEROES.
002520     02  WKS-ACUM-VENTA-CORRIDA     PIC S9(12)V99        VALUE ZEROES.
002530     02  WKS-ACUM-IVA-CORRIDA       PIC S9(12)V99        VALUE ZEROES.
002540     02  WKS-ACUM-UTILIDAD-CORRIDA  PIC S9(12)V99        VALUE ZEROES.
002550     02  WKS-SUBTOTAL-COMERCIANTE   PIC S9(12)V99        VALUE ZEROES.
002560     02  WKS-CAMBIO-DEVOLVER        PIC S9(10)V99        VALUE ZEROES.
002570     02  WKS-MONTO-BRUTO-REN        PIC S9(12)V9999      VALUE ZEROES.
002590     02  WKS-PORC-EFECTIVO          PIC 9(3)V999         VALUE ZEROES.
002600     02  WKS-COSTO-MAS-IVA          PIC S9(12)V99        VALUE ZEROES.
002610     02  WKS-TRANSACCION-ACTUAL     PIC X(20)            VALUE SPACES.
002620     02  WKS-FORMA-PAGO-TX          PIC X(12)            VALUE SPACES.
002630     02  WKS-MONTO-ENTREGADO-TX     PIC S9(10)V99        VALUE ZEROES.
002640     02  WKS-MONTO-INICIAL-DEUDA    PIC S9(12)V99        VALUE ZEROES.
002650     02  WKS-CAJERO-LOTE            PIC X(20)
002660                                    VALUE 'PROCESO POR LOTE'.
002670     02  WKS-FLAGS.
002680         04  WKS-FIN-VENTAS         PIC X(01) VALUE 'N'.
002690             88  FIN-VENTAS                   VALUE 'Y'.
002700         04  WKS-FIN-PRDMAE         PIC X(01) VALUE 'N'.
002710             88  FIN-PRDMAE                    VALUE 'Y'.
002720         04  WKS-RECHAZO-TX         PIC X(01) VALUE 'N'.
002730             88  TX-RECHAZADA                 VALUE 'S'.
002740******************************************************************
002750*         FECHA DE CORRIDA (ROMPE EN TRES PARTES PARA REPORTES)  *
002760******************************************************************
002770 01  WKS-FECHA-SISTEMA               PIC 9(08) VALUE ZEROES.
002780 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
002790     02  WKS-ANO-SISTEMA              PIC 9(04).
002800     02  WKS-MES-SISTEMA              PIC 9(02).
002810     02  WKS-DIA-SISTEMA              PIC 9(02).
002820******************************************************************
002830*    LA FECHA DE LA VENTA VIENE EMBEBIDA EN LOS PRIMEROS 8       *
002840*    DIGITOS DEL NUMERO DE TRANSACCION (AAAAMMDDHHMMSSFFFFFF)    *
002850******************************************************************
002860 01  WKS-TX-ACTUAL-R REDEFINES WKS-TRANSACCION-ACTUAL.
002870     02  WKS-TX-FECHA                 PIC 9(08).
002880     02  WKS-TX-HORA                  PIC 9(02).
002890     02  WKS-TX-MINUTO                PIC 9(02).
002900     02  FILLER                       PIC X(08).
002910******************************************************************
002920*    RENGLON DE RECIBO "CANTIDAD @ PRECIO = MONTO", 40 COLUMNAS  *
002930******************************************************************
002940 01  WKS-LINEA-RECIBO-ITEM           PIC X(40) VALUE SPACES.
002950 01  WKS-LINEA-RECIBO-R REDEFINES WKS-LINEA-RECIBO-ITEM.
002960     02  FILLER                       PIC X(01).
002970     02  WKS-REC-CANT-EDIT            PIC ZZZZ9-.
002980     02  WKS-REC-ARROBA               PIC X(03).
002990     02  WKS-REC-PRECIO-EDIT          PIC Z,ZZZ,ZZ9.99-.
003000     02  WKS-REC-IGUAL                PIC X(03).
003010     02  WKS-REC-MONTO-EDIT           PIC Z,ZZZ,ZZ9.99-.
003020     02  FILLER                       PIC X(01).
003030
003040 PROCEDURE DIVISION.
003050******************************************************************
003060*               S E C C I O N    P R I N C I P A L               *
003070******************************************************************
003080 000-MAIN SECTION.
003090     PERFORM 100-APERTURA-ARCHIVOS
003100     IF RETURN-CODE NOT = 0
003110        STOP RUN
003120     END-IF
003130     PERFORM 200-CARGA-TABLA-PRODUCTOS
003140     PERFORM 300-LEE-VTALIN
003150     PERFORM 400-PROCESA-TRANSACCIONES THRU 400-PROCESA-TRANSACCIONES-E
003160             UNTIL FIN-VENTAS
003170     PERFORM 600-ESTADISTICAS
003180     PERFORM 500-REGRABA-MAESTRO-PRODUCTOS
003190     PERFORM 700-CIERRA-ARCHIVOS
003200     STOP RUN.
003210 000-MAIN-E. EXIT.
003220
003230 100-APERTURA-ARCHIVOS SECTION.
003240     MOVE 'PVVTA100'  TO PROGRAMA
003250     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD
003260     OPEN INPUT  PVPRDMAE PVVTALIN
003270          OUTPUT PVCABSAL PVDETSAL PVRECIBO PVDEUALT PVPRDNVO
003280
003290*  SI CUALQUIER ARCHIVO FALLA AL ABRIRSE, SE SALTA DE UNA VEZ AL
003300*  FINAL DEL RANGO (100-APERTURA-ARCHIVOS-E) EN LUGAR DE SEGUIR
003310*  INTENTANDO ABRIR LOS RESTANTES; 000-MAIN REVISA RETURN-CODE.
003320     IF FS-PVPRDMAE NOT = 0
003330        MOVE 'OPEN'      TO ACCION
003340        MOVE SPACES      TO LLAVE
003350        MOVE 'PVPRDMAE'  TO ARCHIVO
003360        DISPLAY '>>> ERROR AL ABRIR PVPRDMAE, STATUS: '
003370                FS-PVPRDMAE UPON CONSOLE
003380        MOVE 91          TO RETURN-CODE
003390        GO TO 100-APERTURA-ARCHIVOS-E
003400     END-IF
003410
003420     IF FS-PVVTALIN NOT = 0
003430        DISPLAY '>>> ERROR AL ABRIR PVVTALIN, STATUS: '
003440                FS-PVVTALIN UPON CONSOLE
003450        MOVE 91          TO RETURN-CODE
003460        GO TO 100-APERTURA-ARCHIVOS-E
003470     END-IF
003480
003490     IF FS-PVCABSAL NOT = 0
003500        DISPLAY '>>> ERROR AL ABRIR PVCABSAL, STATUS: '
003510                FS-PVCABSAL UPON CONSOLE
003520        MOVE 91          TO RETURN-CODE
003530        GO TO 100-APERTURA-ARCHIVOS-E
003540     END-IF
003550
003560     IF FS-PVDETSAL NOT = 0
003570        DISPLAY '>>> ERROR AL ABRIR PVDETSAL, STATUS: '
003580                FS-PVDETSAL UPON CONSOLE
003590        MOVE 91          TO RETURN-CODE
003600        GO TO 100-APERTURA-ARCHIVOS-E
003610     END-IF
003620
003630     IF FS-PVRECIBO NOT = 0
003640        DISPLAY '>>> ERROR AL ABRIR PVRECIBO, STATUS: '
003650                FS-PVRECIBO UPON CONSOLE
003660        MOVE 91          TO RETURN-CODE
003670        GO TO 100-APERTURA-ARCHIVOS-E
003680     END-IF
003690
003700     IF FS-PVDEUALT NOT = 0
003710        DISPLAY '>>> ERROR AL ABRIR PVDEUALT, STATUS: '
003720                FS-PVDEUALT UPON CONSOLE
003730        MOVE 91          TO RETURN-CODE
003740        GO TO 100-APERTURA-ARCHIVOS-E
003750     END-IF
003760
003770     IF FS-PVPRDNVO NOT = 0
003780        DISPLAY '>>> ERROR AL ABRIR PVPRDNVO, STATUS: '
003790                FS-PVPRDNVO UPON CONSOLE
003800        MOVE 91          TO RETURN-CODE
003810        GO TO 100-APERTURA-ARCHIVOS-E
003820     END-IF.
003830 100-APERTURA-ARCHIVOS-E. EXIT.
003840
003850******************************************************************
003860*     C A R G A   D E   L A   T A B L A   D E   P R O D U C T O S*
003870******************************************************************
003880 200-CARGA-TABLA-PRODUCTOS SECTION.
003890     MOVE ZEROES TO WKS-CANT-PRODUCTOS
003900     PERFORM 210-LEE-PRDMAE
003910     PERFORM 220-CARGA-UN-PRODUCTO THRU 220-CARGA-UN-PRODUCTO-E
003920             UNTIL FIN-PRDMAE.
003930 200-CARGA-TABLA-PRODUCTOS-E. EXIT.
003940
003950 210-LEE-PRDMAE SECTION.
003960     READ PVPRDMAE
003970          AT END
003980             MOVE 'Y' TO WKS-FIN-PRDMAE
003990     END-READ.
004000 210-LEE-PRDMAE-E. EXIT.
004010
004020 220-CARGA-UN-PRODUCTO SECTION.
004030     ADD  1                        TO WKS-CANT-PRODUCTOS
004040     SET  WKS-IX-PROD              TO WKS-CANT-PRODUCTOS
004050     MOVE PVPR-CODIGO-BARRA        TO WKS-PR-LLAVE-TAB   (WKS-IX-PROD)
004060     MOVE PVPR-NOMBRE              TO WKS-PR-NOMBRE-TAB  (WKS-IX-PROD)
004070     MOVE PVPR-DEPARTAMENTO        TO WKS-PR-DEPTO-TAB   (WKS-IX-PROD)
004080     MOVE PVPR-PRECIO-VENTA        TO WKS-PR-PVENTA-TAB  (WKS-IX-PROD)
004090     MOVE PVPR-PRECIO-COSTO        TO WKS-PR-PCOSTO-TAB  (WKS-IX-PROD)
004100     MOVE PVPR-PORCENTAJE-IVA      TO WKS-PR-PORCIVA-TAB (WKS-IX-PROD)
004110     MOVE PVPR-BANDERA-IVA         TO WKS-PR-BANDIVA-TAB (WKS-IX-PROD)
004120     MOVE PVPR-UMBRAL-BAJO         TO WKS-PR-UMBRAL-TAB  (WKS-IX-PROD)
004130*--> LA EXISTENCIA NUNCA SE CARGA NEGATIVA
004140     IF PVPR-EXISTENCIA < 0
004150        MOVE 0              TO WKS-PR-EXIST-TAB (WKS-IX-PROD)
004160     ELSE
004170        MOVE PVPR-EXISTENCIA TO WKS-PR-EXIST-TAB (WKS-IX-PROD)
004180     END-IF
004190     PERFORM 210-LEE-PRDMAE.
004200 220-CARGA-UN-PRODUCTO-E. EXIT.
004210
004220 300-LEE-VTALIN SECTION.
004230     READ PVVTALIN
004240          AT END
004250             MOVE 'Y' TO WKS-FIN-VENTAS
004260     END-READ
004270     IF NOT FIN-VENTAS
004280        ADD 1 TO WKS-LINEAS-LEIDAS
004290     END-IF.
004300 300-LEE-VTALIN-E. EXIT.
004310
004320******************************************************************
004330*     C O N T R O L   D E   Q U I E B R E   P O R   V E N T A    *
004340******************************************************************
004350 400-PROCESA-TRANSACCIONES SECTION.
004360     MOVE PVVL-TRANSACCION          TO WKS-TRANSACCION-ACTUAL
004370     MOVE PVVL-FORMA-PAGO           TO WKS-FORMA-PAGO-TX
004380     MOVE PVVL-MONTO-ENTREGADO      TO WKS-MONTO-ENTREGADO-TX
004390     MOVE ZEROES                    TO WKS-CANT-RENGLONES
004400                                        WKS-ACUM-BRUTO-VENTA
004410                                        WKS-ACUM-IVA-VENTA
004420                                        WKS-ACUM-UTILIDAD
004430     MOVE 'N'                       TO WKS-RECHAZO-TX
004440     PERFORM 410-CALCULA-LINEA THRU 410-CALCULA-LINEA-E
004450             UNTIL FIN-VENTAS
004460                OR PVVL-TRANSACCION NOT = WKS-TRANSACCION-ACTUAL
004470     PERFORM 450-CIERRA-TRANSACCION.
004480 400-PROCESA-TRANSACCIONES-E. EXIT.
004490
004500******************************************************************
004510*   U1 - MOTOR DE PRECIOS / IVA.  CALCULA UN RENGLON DE VENTA    *
004520******************************************************************
004530 410-CALCULA-LINEA SECTION.
004540     ADD  1             TO WKS-CANT-RENGLONES
004550     SET  WKS-IX-REN    TO WKS-CANT-RENGLONES
004560     MOVE PVVL-CODIGO-BARRA    TO WKS-REN-CODIGO   (WKS-IX-REN)
004570     MOVE PVVL-CANTIDAD        TO WKS-REN-CANTIDAD (WKS-IX-REN)
004580     MOVE PVVL-PRECIO-COBRADO  TO WKS-REN-PRECIO   (WKS-IX-REN)
004590
004591     MOVE 'N'          TO WKS-REN-RECHAZADO (WKS-IX-REN)
004600     SEARCH ALL WKS-PRODUCTO
004610        AT END
004620           MOVE 'N'      TO WKS-REN-ENCONTRADO (WKS-IX-REN)
004630           MOVE SPACES   TO WKS-REN-NOMBRE (WKS-IX-REN)
004640                            WKS-REN-DEPTO  (WKS-IX-REN)
004650           MOVE 0        TO WKS-REN-COSTO  (WKS-IX-REN)
004660                            WKS-PORC-EFECTIVO
004670        WHEN WKS-PR-LLAVE-TAB (WKS-IX-PROD) = PVVL-CODIGO-BARRA
004680           MOVE 'S'      TO WKS-REN-ENCONTRADO (WKS-IX-REN)
004690           MOVE WKS-PR-NOMBRE-TAB (WKS-IX-PROD)
004700                         TO WKS-REN-NOMBRE (WKS-IX-REN)
004710           MOVE WKS-PR-DEPTO-TAB  (WKS-IX-PROD)
004720                         TO WKS-REN-DEPTO  (WKS-IX-REN)
004730           MOVE WKS-PR-PCOSTO-TAB (WKS-IX-PROD)
004740                         TO WKS-REN-COSTO  (WKS-IX-REN)
004750           MOVE WKS-IX-PROD
004760                         TO WKS-REN-INDICE-PROD (WKS-IX-REN)
004770           PERFORM 420-CALCULA-IVA-EFECTIVO
004780           PERFORM 440-VALIDA-EXISTENCIA-RENGLON
004790     END-SEARCH
004800
004801     IF REN-RECHAZADA (WKS-IX-REN)
004802        MOVE 0 TO WKS-REN-TOTAL (WKS-IX-REN)
004803                  WKS-REN-IVA   (WKS-IX-REN)
004804        ADD 1 TO WKS-LINEAS-RECHAZADAS
004805     ELSE
004810        MOVE WKS-PORC-EFECTIVO TO WKS-REN-PORCIVA (WKS-IX-REN)
004820        COMPUTE WKS-REN-TOTAL (WKS-IX-REN) ROUNDED =
004830             WKS-REN-PRECIO (WKS-IX-REN) * WKS-REN-CANTIDAD (WKS-IX-REN)
004840        PERFORM 430-CALCULA-IVA-RENGLON
004850        COMPUTE WKS-COSTO-MAS-IVA =
004860             (WKS-REN-COSTO (WKS-IX-REN) * WKS-REN-CANTIDAD (WKS-IX-REN))
004870              + WKS-REN-IVA (WKS-IX-REN)
004880        ADD  WKS-REN-TOTAL (WKS-IX-REN)    TO WKS-ACUM-BRUTO-VENTA
004890        ADD  WKS-REN-IVA   (WKS-IX-REN)    TO WKS-ACUM-IVA-VENTA
004900        COMPUTE WKS-ACUM-UTILIDAD ROUNDED = WKS-ACUM-UTILIDAD +
004910             WKS-REN-TOTAL (WKS-IX-REN) - WKS-COSTO-MAS-IVA
004911     END-IF
004920     PERFORM 300-LEE-VTALIN.
004930 410-CALCULA-LINEA-E. EXIT.
004940
004950******************************************************************
004960*  PORCENTAJE EFECTIVO: 0 SI EXENTO; SI NO, EL PROPIO DEL        *
004970*  PRODUCTO; SI VIENE EN CERO SE APLICA EL 18.000 POR DEFECTO    *
004980******************************************************************
004990 420-CALCULA-IVA-EFECTIVO SECTION.
005000     IF WKS-PR-BANDIVA-TAB (WKS-IX-PROD) = 'N'
005010        MOVE 0           TO WKS-PORC-EFECTIVO
005020     ELSE
005030        IF WKS-PR-PORCIVA-TAB (WKS-IX-PROD) > 0
005040           MOVE WKS-PR-PORCIVA-TAB (WKS-IX-PROD)
005050                          TO WKS-PORC-EFECTIVO
005060        ELSE
005070           MOVE 18.000    TO WKS-PORC-EFECTIVO
005080        END-IF
005090     END-IF.
005100 420-CALCULA-IVA-EFECTIVO-E. EXIT.
005110
005120******************************************************************
005130*  EXTRACCION DEL IVA CONTENIDO: IVA = BRUTO * P / (100 + P)     *
005140*  EL BRUTO SE CALCULA SIN REDONDEAR (PRECIO * CANTIDAD); EL IVA *
005150*  SE REDONDEA DIRECTO A 2 DECIMALES (SE CORRIGE PV-0163: ANTES  *
005151*  REDONDEABA A 4 DECIMALES Y LUEGO TRUNCABA AL MOVER A 2)       *
005155******************************************************************
005160 430-CALCULA-IVA-RENGLON SECTION.
005170     IF WKS-PORC-EFECTIVO = 0
005180        MOVE 0 TO WKS-REN-IVA (WKS-IX-REN)
005190     ELSE
005200        COMPUTE WKS-MONTO-BRUTO-REN =
005210                WKS-REN-PRECIO (WKS-IX-REN) * WKS-REN-CANTIDAD (WKS-IX-REN)
005220        IF WKS-MONTO-BRUTO-REN = 0
005230           MOVE 0 TO WKS-REN-IVA (WKS-IX-REN)
005240        ELSE
005250           COMPUTE WKS-REN-IVA (WKS-IX-REN) ROUNDED =
005260              (WKS-MONTO-BRUTO-REN * WKS-PORC-EFECTIVO)
005270               / (100 + WKS-PORC-EFECTIVO)
005280        END-IF
005300     END-IF.
005310 430-CALCULA-IVA-RENGLON-E. EXIT.
005320
005330******************************************************************
005340*  EXISTENCIA INSUFICIENTE RECHAZA EL RENGLON (NO SE POSTEA NI    *
005350*  REBAJA EXISTENCIA); EXISTENCIA BAJA SOLO AVISA POR SYSOUT.     *
005360*  (SE CORRIGE PV-0162: ANTES SOLO AVISABA Y DEJABA PASAR)        *
005370******************************************************************
005380 440-VALIDA-EXISTENCIA-RENGLON SECTION.
005390     IF PVVL-CANTIDAD > 0
005400        IF PVVL-CANTIDAD > WKS-PR-EXIST-TAB (WKS-IX-PROD)
005410           DISPLAY '>>> RENGLON RECHAZADO, EXISTENCIA '
005415                    'INSUFICIENTE, PRODUCTO: '
005420                    PVVL-CODIGO-BARRA ' TRANSACCION: '
005430                    PVVL-TRANSACCION UPON CONSOLE
005435           MOVE 'S' TO WKS-REN-RECHAZADO (WKS-IX-REN)
005440        END-IF
005450        IF (WKS-PR-EXIST-TAB (WKS-IX-PROD) - PVVL-CANTIDAD)
005460                 <= WKS-PR-UMBRAL-TAB (WKS-IX-PROD)
005470           DISPLAY '>>> AVISO EXISTENCIA BAJA, PRODUCTO: '
005480                    PVVL-CODIGO-BARRA UPON CONSOLE
005490        END-IF
005500     END-IF.
005510 440-VALIDA-EXISTENCIA-RENGLON-E. EXIT.
005520
005530******************************************************************
005540*  U8 - CUADRE DE LA TRANSACCION, VALIDACION DE EFECTIVO,        *
005550*  ESCRITURA DE CABECERA/DETALLE Y ARMADO DEL RECIBO             *
005560******************************************************************
005570 450-CIERRA-TRANSACCION SECTION.
005580     COMPUTE WKS-SUBTOTAL-COMERCIANTE =
005590             WKS-ACUM-BRUTO-VENTA - WKS-ACUM-IVA-VENTA
005600     IF WKS-SUBTOTAL-COMERCIANTE < 0
005610        MOVE 0 TO WKS-SUBTOTAL-COMERCIANTE
005620     END-IF
005630     MOVE 0 TO WKS-CAMBIO-DEVOLVER
005640
005650     IF WKS-FORMA-PAGO-TX = 'CASH'
005660        IF WKS-MONTO-ENTREGADO-TX < WKS-ACUM-BRUTO-VENTA
005670           MOVE 'S' TO WKS-RECHAZO-TX
005680        ELSE
005690           COMPUTE WKS-CAMBIO-DEVOLVER =
005700                   WKS-MONTO-ENTREGADO-TX - WKS-ACUM-BRUTO-VENTA
005710        END-IF
005720     END-IF
005730
005740     IF TX-RECHAZADA
005750        ADD 1 TO WKS-TRANSAC-RECHAZADAS
005760        DISPLAY '>>> TRANSACCION RECHAZADA (EFECTIVO '
005770                 'INSUFICIENTE): ' WKS-TRANSACCION-ACTUAL
005780                 UPON CONSOLE
005790     ELSE
005800        PERFORM 460-ESCRIBE-UN-RENGLON THRU 460-ESCRIBE-UN-RENGLON-E
005810                VARYING WKS-IX-REN FROM 1 BY 1
005820                UNTIL WKS-IX-REN > WKS-CANT-RENGLONES
005830        MOVE WKS-TRANSACCION-ACTUAL   TO PVCB-TRANSACCION
005840        MOVE WKS-TX-FECHA             TO PVCB-FECHA
005850        MOVE WKS-CAJERO-LOTE          TO PVCB-CAJERO
005860        MOVE WKS-SUBTOTAL-COMERCIANTE TO PVCB-SUB-TOTAL
005870        MOVE WKS-ACUM-IVA-VENTA       TO PVCB-TOTAL-IVA
005880        MOVE WKS-ACUM-BRUTO-VENTA     TO PVCB-TOTAL-VENTA
005890        MOVE WKS-FORMA-PAGO-TX        TO PVCB-FORMA-PAGO
005900        MOVE WKS-CAMBIO-DEVOLVER      TO PVCB-VUELTO
005910        WRITE PVCB-CABECERA-VENTA
005920        ADD 1 TO WKS-TRANSAC-POSTEADAS
005930        ADD WKS-ACUM-BRUTO-VENTA   TO WKS-ACUM-VENTA-CORRIDA
005940        ADD WKS-ACUM-IVA-VENTA     TO WKS-ACUM-IVA-CORRIDA
005950        ADD WKS-ACUM-UTILIDAD      TO WKS-ACUM-UTILIDAD-CORRIDA
005960        PERFORM 480-ARMA-RECIBO
005970        IF WKS-FORMA-PAGO-TX = 'DEBT'
005980           PERFORM 470-DA-DE-ALTA-DEUDA
005990        END-IF
006000     END-IF.
006010 450-CIERRA-TRANSACCION-E. EXIT.
006020
006030 460-ESCRIBE-UN-RENGLON SECTION.
006031*--> EL RENGLON RECHAZADO POR EXISTENCIA INSUFICIENTE NO SE
006032*--> POSTEA NI REBAJA EXISTENCIA (VER 440-VALIDA-EXISTENCIA)
006033     IF REN-RECHAZADA (WKS-IX-REN)
006034        GO TO 460-ESCRIBE-UN-RENGLON-E
006035     END-IF
006040     MOVE WKS-TRANSACCION-ACTUAL       TO PVDT-TRANSACCION
006050     MOVE WKS-TX-FECHA                 TO PVDT-FECHA
006060     MOVE WKS-REN-CODIGO   (WKS-IX-REN) TO PVDT-CODIGO-BARRA
006070     MOVE WKS-REN-NOMBRE   (WKS-IX-REN) TO PVDT-NOMBRE
006080     MOVE WKS-REN-DEPTO    (WKS-IX-REN) TO PVDT-DEPARTAMENTO
006090     MOVE WKS-REN-PRECIO   (WKS-IX-REN) TO PVDT-PRECIO-VENTA
006100     MOVE WKS-REN-CANTIDAD (WKS-IX-REN) TO PVDT-CANTIDAD
006110     MOVE WKS-REN-COSTO    (WKS-IX-REN) TO PVDT-PRECIO-COSTO
006120     MOVE WKS-REN-PORCIVA  (WKS-IX-REN) TO PVDT-PORCENTAJE-IVA
006130     MOVE WKS-REN-IVA      (WKS-IX-REN) TO PVDT-MONTO-IVA
006140     MOVE WKS-FORMA-PAGO-TX             TO PVDT-FORMA-PAGO
006150     WRITE PVDT-DETALLE-VENTA
006160     ADD 1 TO WKS-LINEAS-POSTEADAS
006170*--> LA EXISTENCIA SOLO SE REBAJA SI EL CODIGO EXISTE EN MAESTRO
006180     IF REN-ENCONTRADO (WKS-IX-REN)
006190        SUBTRACT WKS-REN-CANTIDAD (WKS-IX-REN)
006200            FROM WKS-PR-EXIST-TAB (WKS-REN-INDICE-PROD (WKS-IX-REN))
006210     END-IF.
006220 460-ESCRIBE-UN-RENGLON-E. EXIT.
006230
006240******************************************************************
006250*  U5 (MITAD DE ALTA) - VENTA AL FIADO, SE MANDA LA ALTA PARA    *
006260*  QUE PVDEU100 LA INCORPORE AL MAESTRO DE DEUDAS                *
006270******************************************************************
006280 470-DA-DE-ALTA-DEUDA SECTION.
006290     IF WKS-MONTO-ENTREGADO-TX > 0
006300        IF WKS-MONTO-ENTREGADO-TX > WKS-ACUM-BRUTO-VENTA
006310           MOVE WKS-ACUM-BRUTO-VENTA TO WKS-MONTO-INICIAL-DEUDA
006320        ELSE
006330           MOVE WKS-MONTO-ENTREGADO-TX TO WKS-MONTO-INICIAL-DEUDA
006340        END-IF
006350     ELSE
006360        MOVE 0 TO WKS-MONTO-INICIAL-DEUDA
006370     END-IF
006380     MOVE WKS-TRANSACCION-ACTUAL    TO PVDA-TRANSACCION
006390     MOVE WKS-ACUM-BRUTO-VENTA      TO PVDA-MONTO-TOTAL
006400     MOVE WKS-MONTO-INICIAL-DEUDA   TO PVDA-MONTO-INICIAL
006410     WRITE PVDA-ALTA-DEUDA
006420     ADD 1 TO WKS-DEUDAS-GENERADAS.
006430 470-DA-DE-ALTA-DEUDA-E. EXIT.
006440
006450******************************************************************
006460*   U3 - ARMADO DEL RECIBO DE 40 COLUMNAS, TODO CENTRADO         *
006470******************************************************************
006480 480-ARMA-RECIBO SECTION.
006490     MOVE '   TIENDAS UNIVERSALES S.A.'  TO PVRC-LINEA-RECIBO
006500     WRITE PVRC-LINEA-RECIBO
006510     MOVE SPACES                         TO PVRC-LINEA-RECIBO
006520     WRITE PVRC-LINEA-RECIBO
006530
006540     MOVE SPACES                         TO PVRC-LINEA-RECIBO
006550     MOVE 'Transaction:'                 TO PVRC-TEXTO (5:12)
006560     MOVE WKS-TRANSACCION-ACTUAL         TO PVRC-TEXTO (17:20)
006570     WRITE PVRC-LINEA-RECIBO
006580
006590     MOVE ALL '-'                        TO PVRC-LINEA-RECIBO
006600     WRITE PVRC-LINEA-RECIBO
006610
006620     MOVE SPACES                         TO PVRC-LINEA-RECIBO
006630     MOVE 'DESCRIPTION'                  TO PVRC-TEXTO (15:11)
006640     WRITE PVRC-LINEA-RECIBO
006650
006660     MOVE SPACES                         TO PVRC-LINEA-RECIBO
006670     MOVE 'QTY   PRICE     AMOUNT'       TO PVRC-TEXTO (10:22)
006680     WRITE PVRC-LINEA-RECIBO
006690
006700     MOVE ALL '-'                        TO PVRC-LINEA-RECIBO
006710     WRITE PVRC-LINEA-RECIBO
006720
006730     PERFORM 481-IMPRIME-RENGLON-RECIBO THRU 481-IMPRIME-RENGLON-RECIBO-E
006740             VARYING WKS-IX-REN FROM 1 BY 1
006750             UNTIL WKS-IX-REN > WKS-CANT-RENGLONES
006760
006770     MOVE ALL '-'                        TO PVRC-LINEA-RECIBO
006780     WRITE PVRC-LINEA-RECIBO
006790
006800     PERFORM 482-IMPRIME-TOTAL-RECIBO
006810     PERFORM 483-IMPRIME-PIE-RECIBO.
006820 480-ARMA-RECIBO-E. EXIT.
006830
006840 481-IMPRIME-RENGLON-RECIBO SECTION.
006841     IF REN-RECHAZADA (WKS-IX-REN)
006842        GO TO 481-IMPRIME-RENGLON-RECIBO-E
006843     END-IF
006850     MOVE SPACES                          TO PVRC-LINEA-RECIBO
006860     MOVE WKS-REN-NOMBRE (WKS-IX-REN)      TO PVRC-TEXTO (8:25)
006870     WRITE PVRC-LINEA-RECIBO
006880
006890     MOVE SPACES                           TO WKS-LINEA-RECIBO-ITEM
006900     MOVE WKS-REN-CANTIDAD (WKS-IX-REN)    TO WKS-REC-CANT-EDIT
006910     MOVE ' @ '                            TO WKS-REC-ARROBA
006920     MOVE WKS-REN-PRECIO   (WKS-IX-REN)    TO WKS-REC-PRECIO-EDIT
006930     MOVE ' = '                            TO WKS-REC-IGUAL
006940     MOVE WKS-REN-TOTAL    (WKS-IX-REN)    TO WKS-REC-MONTO-EDIT
006950     MOVE WKS-LINEA-RECIBO-ITEM             TO PVRC-LINEA-RECIBO
006960     WRITE PVRC-LINEA-RECIBO
006970
006980     MOVE SPACES                           TO PVRC-LINEA-RECIBO
006990     WRITE PVRC-LINEA-RECIBO.
007000 481-IMPRIME-RENGLON-RECIBO-E. EXIT.
007010
007020 482-IMPRIME-TOTAL-RECIBO SECTION.
007030     MOVE SPACES                          TO WKS-LINEA-RECIBO-ITEM
007040     MOVE 'Sub Total'                      TO WKS-LINEA-RECIBO-ITEM (6:9)
007050     MOVE WKS-SUBTOTAL-COMERCIANTE          TO WKS-REC-MONTO-EDIT
007060     MOVE WKS-LINEA-RECIBO-ITEM             TO PVRC-LINEA-RECIBO
007070     WRITE PVRC-LINEA-RECIBO
007080
007090     MOVE SPACES                           TO WKS-LINEA-RECIBO-ITEM
007100     MOVE 'Tax'                             TO WKS-LINEA-RECIBO-ITEM (6:3)
007110     MOVE WKS-ACUM-IVA-VENTA                TO WKS-REC-MONTO-EDIT
007120     MOVE WKS-LINEA-RECIBO-ITEM             TO PVRC-LINEA-RECIBO
007130     WRITE PVRC-LINEA-RECIBO
007140
007150     MOVE SPACES                           TO WKS-LINEA-RECIBO-ITEM
007160     MOVE 'Total Amount'                    TO WKS-LINEA-RECIBO-ITEM (6:12)
007170     MOVE WKS-ACUM-BRUTO-VENTA               TO WKS-REC-MONTO-EDIT
007180     MOVE WKS-LINEA-RECIBO-ITEM             TO PVRC-LINEA-RECIBO
007190     WRITE PVRC-LINEA-RECIBO.
007200 482-IMPRIME-TOTAL-RECIBO-E. EXIT.
007210
007220 483-IMPRIME-PIE-RECIBO SECTION.
007230     MOVE SPACES                          TO PVRC-LINEA-RECIBO
007240     WRITE PVRC-LINEA-RECIBO
007250     MOVE SPACES                          TO PVRC-LINEA-RECIBO
007260     MOVE 'You are Welcomed !'             TO PVRC-TEXTO (11:18)
007270     WRITE PVRC-LINEA-RECIBO
007280
007290     MOVE SPACES                          TO PVRC-LINEA-RECIBO
007300     STRING WKS-TRANSACCION-ACTUAL (7:2) '/'
007310            WKS-TRANSACCION-ACTUAL (5:2) '/'
007320            WKS-TRANSACCION-ACTUAL (1:4) ' '
007330            WKS-TX-HORA ':' WKS-TX-MINUTO
007340            DELIMITED BY SIZE
007350       INTO PVRC-TEXTO (9:21)
007360     END-STRING
007370     WRITE PVRC-LINEA-RECIBO
007380
007390     MOVE SPACES                          TO PVRC-LINEA-RECIBO
007400     MOVE 'Served by:'                     TO PVRC-TEXTO (6:10)
007410     MOVE WKS-CAJERO-LOTE                  TO PVRC-TEXTO (17:20)
007420     WRITE PVRC-LINEA-RECIBO.
007430 483-IMPRIME-PIE-RECIBO-E. EXIT.
007440
007450******************************************************************
007460*               R E G R A B A C I O N   D E L   M A E S T R O    *
007470******************************************************************
007480 500-REGRABA-MAESTRO-PRODUCTOS SECTION.
007490     PERFORM 510-REGRABA-UN-PRODUCTO THRU 510-REGRABA-UN-PRODUCTO-E
007500             VARYING WKS-IX-PROD FROM 1 BY 1
007510             UNTIL WKS-IX-PROD > WKS-CANT-PRODUCTOS.
007520 500-REGRABA-MAESTRO-PRODUCTOS-E. EXIT.
007530
007540 510-REGRABA-UN-PRODUCTO SECTION.
007550     MOVE WKS-PR-LLAVE-TAB   (WKS-IX-PROD) TO PVPN-CODIGO-BARRA
007560     MOVE WKS-PR-NOMBRE-TAB  (WKS-IX-PROD) TO PVPN-NOMBRE
007570     MOVE WKS-PR-DEPTO-TAB   (WKS-IX-PROD) TO PVPN-DEPARTAMENTO
007580     MOVE WKS-PR-PVENTA-TAB  (WKS-IX-PROD) TO PVPN-PRECIO-VENTA
007590     MOVE WKS-PR-PCOSTO-TAB  (WKS-IX-PROD) TO PVPN-PRECIO-COSTO
007600     MOVE WKS-PR-EXIST-TAB   (WKS-IX-PROD) TO PVPN-EXISTENCIA
007610     MOVE WKS-PR-PORCIVA-TAB (WKS-IX-PROD) TO PVPN-PORCENTAJE-IVA
007620     MOVE WKS-PR-BANDIVA-TAB (WKS-IX-PROD) TO PVPN-BANDERA-IVA
007630     MOVE WKS-PR-UMBRAL-TAB  (WKS-IX-PROD) TO PVPN-UMBRAL-BAJO
007640     WRITE PVPN-REGISTRO-PRODUCTO.
007650 510-REGRABA-UN-PRODUCTO-E. EXIT.
007660
007670 600-ESTADISTICAS SECTION.
007680     DISPLAY '****************************************'
007690     MOVE    WKS-LINEAS-LEIDAS       TO WKS-MASCARA
007700     DISPLAY 'RENGLONES LEIDOS           : ' WKS-MASCARA
007710     MOVE    WKS-LINEAS-POSTEADAS    TO WKS-MASCARA
007720     DISPLAY 'RENGLONES POSTEADOS        : ' WKS-MASCARA
007721     MOVE    WKS-LINEAS-RECHAZADAS   TO WKS-MASCARA
007722     DISPLAY 'RENGLONES RECHAZADOS       : ' WKS-MASCARA
007730     MOVE    WKS-TRANSAC-POSTEADAS   TO WKS-MASCARA
007740     DISPLAY 'TRANSACCIONES POSTEADAS    : ' WKS-MASCARA
007750     MOVE    WKS-TRANSAC-RECHAZADAS  TO WKS-MASCARA
007760     DISPLAY 'TRANSACCIONES RECHAZADAS   : ' WKS-MASCARA
007770     MOVE    WKS-DEUDAS-GENERADAS    TO WKS-MASCARA
007780     DISPLAY 'ALTAS DE FIADO GENERADAS   : ' WKS-MASCARA
007790     DISPLAY 'VENTA TOTAL DEL LOTE       : ' WKS-ACUM-VENTA-CORRIDA
007800     DISPLAY 'IVA TOTAL DEL LOTE         : ' WKS-ACUM-IVA-CORRIDA
007810     DISPLAY 'UTILIDAD TOTAL DEL LOTE    : '
007820             WKS-ACUM-UTILIDAD-CORRIDA
007830     DISPLAY '****************************************'.
007840 600-ESTADISTICAS-E. EXIT.
007850
007860 700-CIERRA-ARCHIVOS SECTION.
007870     CLOSE PVPRDMAE PVVTALIN PVCABSAL PVDETSAL
007880           PVRECIBO PVDEUALT PVPRDNVO.
007890 700-CIERRA-ARCHIVOS-E. EXIT.
