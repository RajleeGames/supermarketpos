000100******************************************************************
000110* FECHA       : 04/09/1997                                       *
000120* PROGRAMADOR : PATRICIA ELENA DEL RIO (PEDR)                    *
000130* APLICACION  : PUNTO DE VENTA / INVENTARIO                      *
000140* PROGRAMA    : PVRPT100                                         *
000150* TIPO        : BATCH - REPORTE                                  *
000160* DESCRIPCION : REPORTE DE VENTAS POR DEPARTAMENTO. CLASIFICA EL *
000170*             : DETALLE DE VENTA POSTEADO POR FECHA, DEPARTAMENTO*
000180*             : Y FORMA DE PAGO, E IMPRIME QUIEBRES DE CONTROL   *
000190*             : DE FORMA DE PAGO, DEPARTAMENTO, DIA Y TOTALES    *
000200*             : GENERALES AL FINAL DEL REPORTE.                  *
000210* ARCHIVOS    : PVDETSAL=C,PVDETORD=C,PVVTAREP=A                 *
000220* ACCION (ES) : C=CONSULTAR, A=ACTUALIZA                         *
000230* INSTALADO   : 15/09/1997                                       *
000240* BPM/RATIONAL: PV-0104                                          *
000250* NOMBRE      : REPORTE DE VENTAS POR DEPARTAMENTO                *
000260******************************************************************
000270 IDENTIFICATION DIVISION.
000280 PROGRAM-ID.     PVRPT100.
000290 AUTHOR.         PATRICIA ELENA DEL RIO.
000300 INSTALLATION.   TIENDAS UNIVERSALES S.A. - DEPTO DE SISTEMAS.
000310 DATE-WRITTEN.   04/09/1997.
000320 DATE-COMPILED.
000330 SECURITY.       CONFIDENCIAL - USO INTERNO UNICAMENTE.
000340******************************************************************
000350*                    B I T A C O R A   D E   C A M B I O S       *
000360******************************************************************
000370*    04/09/1997 PEDR PV-0104  VERSION INICIAL DEL PROGRAMA       *
000380*    15/09/1997 PEDR PV-0104  INSTALADO EN PRODUCCION            *
000390*    02/03/1998 EEDR PV-0143  SE AGREGA TARJETA DE PARAMETROS    *
000400*                             (SYSIN) PARA RANGO DE FECHAS       *
000410*    29/11/1998 PEDR PV-0147  AJUSTE DE FIN DE SIGLO (Y2K): SE   *
000420*                             CAMBIA ACCEPT FROM DATE (AAMMDD) A *
000430*                             ACCEPT FROM DATE YYYYMMDD          *
000440*    08/01/1999 PEDR PV-0147  PRUEBAS DE REGRESION Y2K SIN       *
000450*                             NOVEDAD, CIERRE DE TICKET          *
000460*    11/04/2000 PEDR PV-0150  SE AGREGA QUIEBRE DE CONTROL POR   *
000470*                             FORMA DE PAGO A PETICION DE        *
000480*                             CONTABILIDAD                       *
000490*    23/09/2002 EEDR PV-0155  SE ORDENA EL DETALLE POR SORT EN   *
000500*                             LUGAR DE TABLA EN MEMORIA, EL      *
000510*                             VOLUMEN DIARIO YA NO CABE          *
000520******************************************************************
000530 ENVIRONMENT DIVISION.
000540 CONFIGURATION SECTION.
000550 SPECIAL-NAMES.
000560     C01 IS TOP-OF-FORM
000570     CLASS CLASE-NUMERICA     IS '0' THRU '9'
000580     UPSI-0 ON  STATUS IS SW-REPROCESO-ACTIVO
000590            OFF STATUS IS SW-REPROCESO-INACTIVO.
000600 INPUT-OUTPUT SECTION.
000610 FILE-CONTROL.
000620     SELECT PVDETSAL ASSIGN TO PVDETSAL
000630            ORGANIZATION IS LINE SEQUENTIAL
000640            FILE STATUS   IS FS-PVDETSAL
000650                             FSE-PVDETSAL.
000660
000670     SELECT WKS-ARCHIVO-CLASIFICACION ASSIGN TO SORTWK1.
000680
000690     SELECT PVDETORD ASSIGN TO PVDETORD
000700            ORGANIZATION IS LINE SEQUENTIAL
000710            FILE STATUS   IS FS-PVDETORD
000720                             FSE-PVDETORD.
000730
000740     SELECT PVVTAREP ASSIGN TO PVVTAREP
000750            ORGANIZATION IS LINE SEQUENTIAL
000760            FILE STATUS   IS FS-PVVTAREP
000770                             FSE-PVVTAREP.
000780
000790 DATA DIVISION.
000800 FILE SECTION.
000810******************************************************************
000820*   DETALLE DE VENTA POSTEADO, SIN ORDENAR (ENTRADA)             *
000830*   ARCHIVO DE TRABAJO DE CLASIFICACION (SORT)                   *
000840*   DETALLE ORDENADO POR FECHA/DEPARTAMENTO/FORMA DE PAGO        *
000850*   REPORTE IMPRESO DE 132 COLUMNAS (SALIDA)                     *
000860 FD  PVDETSAL.
000870     COPY PVDET01.
000880 SD  WKS-ARCHIVO-CLASIFICACION.
000890     COPY PVDET01 REPLACING ==PVDT-== BY ==WKS-SD-==.
000900 FD  PVDETORD.
000910     COPY PVDET01 REPLACING ==PVDT-== BY ==PVDO-==.
000920 FD  PVVTAREP
000930     RECORD CONTAINS 132 CHARACTERS.
000940 01  WKS-LINEA-REPORTE.
000950     05  FILLER                   PIC X(02).
000960     05  RPT-FECHA                PIC X(10).
000970     05  FILLER                   PIC X(03).
000980     05  RPT-DEPARTAMENTO         PIC X(16).
000990     05  FILLER                   PIC X(03).
001000     05  RPT-FORMA-PAGO           PIC X(12).
001010     05  FILLER                   PIC X(03).
001020     05  RPT-CANTIDAD             PIC Z(6)9-.
001030     05  FILLER                   PIC X(03).
001040     05  RPT-VENTA-NETA           PIC ZZZ,ZZZ,ZZ9.99-.
001050     05  FILLER                   PIC X(03).
001060     05  RPT-IMPUESTO             PIC ZZZ,ZZZ,ZZ9.99-.
001070     05  FILLER                   PIC X(03).
001080     05  RPT-VENTA-TOTAL          PIC ZZZ,ZZZ,ZZ9.99-.
001090     05  FILLER                   PIC X(21).
001100
001110 WORKING-STORAGE SECTION.
001120******************************************************************
001130*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
001140******************************************************************
001150 01  WKS-FS-STATUS.
001160     02  WKS-STATUS.
001170         04  FS-PVDETSAL            PIC 9(02) VALUE ZEROES.
001180         04  FSE-PVDETSAL.
001190             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
001200             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
001210             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
001220         04  FS-PVDETORD            PIC 9(02) VALUE ZEROES.
001230         04  FSE-PVDETORD.
001240             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
001250             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
001260             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
001270         04  FS-PVVTAREP            PIC 9(02) VALUE ZEROES.
001280         04  FSE-PVVTAREP.
001290             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
001300             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
001310             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
001320         04  PROGRAMA               PIC X(08) VALUE SPACES.
001330         04  ARCHIVO                PIC X(08) VALUE SPACES.
001340         04  ACCION                 PIC X(10) VALUE SPACES.
001350         04  LLAVE                  PIC X(32) VALUE SPACES.
001360******************************************************************
001370*         TARJETA DE PARAMETROS (SYSIN) - RANGO DE FECHAS        *
001380******************************************************************
001390 01  WKS-TARJETA-PARAMETROS         PIC X(16) VALUE SPACES.
001400 01  WKS-PARAMETROS-R REDEFINES WKS-TARJETA-PARAMETROS.
001410     02  WKS-PARM-DESDE              PIC X(08).
001420     02  WKS-PARM-HASTA              PIC X(08).
001430 01  WKS-RANGO-FECHAS.
001440     02  WKS-FECHA-DESDE             PIC X(08) VALUE '00000000'.
001450     02  WKS-FECHA-HASTA             PIC X(08) VALUE '99999999'.
001460******************************************************************
001470*         FECHA DE CORRIDA                                       *
001480******************************************************************
001490 01  WKS-FECHA-SISTEMA               PIC 9(08) VALUE ZEROES.
001500 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
001510     02  WKS-ANO-SISTEMA              PIC 9(04).
001520     02  WKS-MES-SISTEMA              PIC 9(02).
001530     02  WKS-DIA-SISTEMA              PIC 9(02).
001540******************************************************************
001550*         FECHA DEL RENGLON EN CURSO, PARA IMPRESION DD/MM/AAAA  *
001560******************************************************************
001570 01  WKS-FECHA-RENGLON                PIC X(08) VALUE ZEROES.
001580 01  WKS-FECHA-RENGLON-R REDEFINES WKS-FECHA-RENGLON.
001590     02  WKS-FR-ANO                    PIC 9(04).
001600     02  WKS-FR-MES                    PIC 9(02).
001610     02  WKS-FR-DIA                    PIC 9(02).
001620 01  WKS-FECHA-IMPRESA                 PIC X(10) VALUE SPACES.
001630******************************************************************
001640*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
001650******************************************************************
001660 77  WKS-IX-TABLA-PAGOS             PIC 9(02)     COMP VALUE 0.
001670 01  WKS-VARIABLES-TRABAJO.
001680     02  WKS-LINEAS-LEIDAS          PIC 9(07)     COMP VALUE 0.
001690     02  WKS-LINEAS-IMPRESAS        PIC 9(07)     COMP VALUE 0.
001700     02  WKS-CONT-TIPO-PAGO         PIC 9(02)     COMP VALUE 0.
001710     02  WKS-FECHA-ANTERIOR         PIC X(08)         VALUE ZEROES.
001720     02  WKS-DEPTO-ANTERIOR         PIC X(16)         VALUE SPACES.
001730     02  WKS-FORMA-ANTERIOR         PIC X(12)         VALUE SPACES.
001740     02  WKS-ACUM-CANT-FORMA        PIC S9(9)         VALUE ZEROES.
001750     02  WKS-ACUM-NETA-FORMA        PIC S9(12)V99     VALUE ZEROES.
001760     02  WKS-ACUM-IMP-FORMA         PIC S9(12)V99     VALUE ZEROES.
001770     02  WKS-ACUM-TOT-FORMA         PIC S9(12)V99     VALUE ZEROES.
001780     02  WKS-ACUM-CANT-DEPTO        PIC S9(9)         VALUE ZEROES.
001790     02  WKS-ACUM-NETA-DEPTO        PIC S9(12)V99     VALUE ZEROES.
001800     02  WKS-ACUM-IMP-DEPTO         PIC S9(12)V99     VALUE ZEROES.
001810     02  WKS-ACUM-TOT-DEPTO         PIC S9(12)V99     VALUE ZEROES.
001820     02  WKS-ACUM-CANT-DIA          PIC S9(9)         VALUE ZEROES.
001830     02  WKS-ACUM-NETA-DIA          PIC S9(12)V99     VALUE ZEROES.
001840     02  WKS-ACUM-IMP-DIA           PIC S9(12)V99     VALUE ZEROES.
001850     02  WKS-ACUM-TOT-DIA           PIC S9(12)V99     VALUE ZEROES.
001860     02  WKS-ACUM-CANT-GRAL         PIC S9(9)         VALUE ZEROES.
001870     02  WKS-ACUM-NETA-GRAL         PIC S9(12)V99     VALUE ZEROES.
001880     02  WKS-ACUM-IMP-GRAL          PIC S9(12)V99     VALUE ZEROES.
001890     02  WKS-ACUM-TOT-GRAL          PIC S9(12)V99     VALUE ZEROES.
001900     02  WKS-VENTA-NETA-REN         PIC S9(12)V99     VALUE ZEROES.
001910     02  WKS-VENTA-TOTAL-REN        PIC S9(12)V99     VALUE ZEROES.
001920     02  WKS-FLAGS.
001930         04  WKS-FIN-DETORD         PIC X(01) VALUE 'N'.
001940             88  FIN-DETORD                   VALUE 'Y'.
001950         04  WKS-PRIMER-RENGLON     PIC X(01) VALUE 'S'.
001960             88  ES-PRIMER-RENGLON            VALUE 'S'.
001970******************************************************************
001980*   TABLA DE TOTALES POR FORMA DE PAGO, PARA EL PIE DEL REPORTE  *
001990******************************************************************
002000 01  WKS-TABLA-TOTAL-FORMA.
002010     02  WKS-TOTAL-FORMA OCCURS 4 TIMES
002020                         INDEXED BY WKS-IX-FORMA.
002030         04  WKS-TF-FORMA-PAGO      PIC X(12).
002040         04  WKS-TF-CANTIDAD        PIC S9(9).
002050         04  WKS-TF-NETA            PIC S9(12)V99.
002060         04  WKS-TF-IMPUESTO        PIC S9(12)V99.
002070         04  WKS-TF-TOTAL           PIC S9(12)V99.
002080
002090 PROCEDURE DIVISION.
002100 000-MAIN SECTION.
002110     PERFORM 100-APERTURA-ARCHIVOS
002120     IF RETURN-CODE NOT = 0
002130        STOP RUN
002140     END-IF
002150     PERFORM 200-CLASIFICA-DETALLE
002160     PERFORM 210-IMPRIME-ENCABEZADOS
002170     PERFORM 300-LEE-DETORD
002180     PERFORM 400-PROCESA-RENGLON THRU 400-PROCESA-RENGLON-E
002190             UNTIL FIN-DETORD
002200     PERFORM 430-CORTE-FORMA-PAGO
002210     PERFORM 440-CORTE-DEPARTAMENTO
002220     PERFORM 450-CORTE-DIA
002230     PERFORM 500-IMPRIME-TOTALES-GENERALES
002240     PERFORM 700-CIERRA-ARCHIVOS
002250     STOP RUN.
002260 000-MAIN-E. EXIT.
002270
002280 100-APERTURA-ARCHIVOS SECTION.
002290     MOVE 'PVRPT100' TO PROGRAMA
002300     ACCEPT WKS-FECHA-SISTEMA      FROM DATE YYYYMMDD
002310     ACCEPT WKS-TARJETA-PARAMETROS FROM SYSIN
002320     IF WKS-PARM-DESDE NOT = ZEROES
002330        MOVE WKS-PARM-DESDE TO WKS-FECHA-DESDE
002340     END-IF
002350     IF WKS-PARM-HASTA NOT = ZEROES
002360        MOVE WKS-PARM-HASTA TO WKS-FECHA-HASTA
002370     END-IF
002380
002390     OPEN OUTPUT PVVTAREP
002400*  SI EL OPEN FALLA, SE SALTA DE UNA VEZ AL FINAL DEL RANGO EN
002410*  LUGAR DE DETENER AQUI MISMO; 000-MAIN REVISA RETURN-CODE.
002420     IF FS-PVVTAREP NOT = 0
002430        DISPLAY '>>> ERROR AL ABRIR PVVTAREP, STATUS: '
002440                FS-PVVTAREP UPON CONSOLE
002450        MOVE 91 TO RETURN-CODE
002460        GO TO 100-APERTURA-ARCHIVOS-E
002470     END-IF.
002480 100-APERTURA-ARCHIVOS-E. EXIT.
002490
002500******************************************************************
002510*  CLASIFICA EL DETALLE POSTEADO POR FECHA/DEPARTAMENTO/FORMA    *
002520*  DE PAGO. LA TEMPORAL PVDETORD QUEDA LISTA PARA EL REPORTE     *
002530******************************************************************
002540 200-CLASIFICA-DETALLE SECTION.
002550     SORT WKS-ARCHIVO-CLASIFICACION
002560          ON ASCENDING KEY WKS-SD-FECHA
002570                           WKS-SD-DEPARTAMENTO
002580                           WKS-SD-FORMA-PAGO
002590          USING  PVDETSAL
002600          GIVING PVDETORD.
002610 200-CLASIFICA-DETALLE-E. EXIT.
002620
002630 210-IMPRIME-ENCABEZADOS SECTION.
002640     MOVE SPACES TO WKS-LINEA-REPORTE
002650     MOVE '        TIENDAS UNIVERSALES S.A.' TO WKS-LINEA-REPORTE (1:40)
002660     WRITE WKS-LINEA-REPORTE
002670     MOVE SPACES TO WKS-LINEA-REPORTE
002680     MOVE '     REPORTE DE VENTAS POR DEPARTAMENTO'
002690          TO WKS-LINEA-REPORTE (1:40)
002700     WRITE WKS-LINEA-REPORTE
002710     MOVE SPACES TO WKS-LINEA-REPORTE
002720     MOVE WKS-FECHA-DESDE TO WKS-FECHA-RENGLON
002730     PERFORM 220-FORMATEA-FECHA
002740     STRING 'DEL ' WKS-FECHA-IMPRESA ' AL '
002750            DELIMITED BY SIZE
002760       INTO WKS-LINEA-REPORTE (1:19)
002770     END-STRING
002780     MOVE WKS-FECHA-HASTA TO WKS-FECHA-RENGLON
002790     PERFORM 220-FORMATEA-FECHA
002800     MOVE WKS-FECHA-IMPRESA TO WKS-LINEA-REPORTE (20:10)
002810     WRITE WKS-LINEA-REPORTE
002820     MOVE SPACES TO WKS-LINEA-REPORTE
002830     WRITE WKS-LINEA-REPORTE
002840     MOVE SPACES              TO WKS-LINEA-REPORTE
002850     MOVE 'FECHA'             TO RPT-FECHA
002860     MOVE 'DEPARTAMENTO'      TO RPT-DEPARTAMENTO
002870     MOVE 'FORMA DE PAGO'     TO RPT-FORMA-PAGO
002880     MOVE 'CANTIDAD'          TO WKS-LINEA-REPORTE (50:8)
002890     MOVE 'VENTA NETA'        TO WKS-LINEA-REPORTE (65:14)
002900     MOVE 'IMPUESTO'          TO WKS-LINEA-REPORTE (83:14)
002910     MOVE 'VENTA TOTAL'       TO WKS-LINEA-REPORTE (101:14)
002920     WRITE WKS-LINEA-REPORTE.
002930 210-IMPRIME-ENCABEZADOS-E. EXIT.
002940
002950 220-FORMATEA-FECHA SECTION.
002960     MOVE SPACES TO WKS-FECHA-IMPRESA
002970     STRING WKS-FR-DIA '/' WKS-FR-MES '/' WKS-FR-ANO
002980            DELIMITED BY SIZE
002990       INTO WKS-FECHA-IMPRESA
003000     END-STRING.
003010 220-FORMATEA-FECHA-E. EXIT.
003020
003030 300-LEE-DETORD SECTION.
003040     READ PVDETORD
003050          AT END
003060             MOVE 'Y' TO WKS-FIN-DETORD
003070     END-READ
003080     IF NOT FIN-DETORD
003090        ADD 1 TO WKS-LINEAS-LEIDAS
003100     END-IF.
003110 300-LEE-DETORD-E. EXIT.
003120
003130******************************************************************
003140*   U6 - ACUMULA POR GRUPO Y DISPARA LOS QUIEBRES DE CONTROL     *
003150******************************************************************
003160 400-PROCESA-RENGLON SECTION.
003170     IF PVDO-FECHA < WKS-FECHA-DESDE OR PVDO-FECHA > WKS-FECHA-HASTA
003180        PERFORM 300-LEE-DETORD
003190     ELSE
003200        IF ES-PRIMER-RENGLON
003210           MOVE 'N'              TO WKS-PRIMER-RENGLON
003220           MOVE PVDO-FECHA        TO WKS-FECHA-ANTERIOR
003230           MOVE PVDO-DEPARTAMENTO TO WKS-DEPTO-ANTERIOR
003240           MOVE PVDO-FORMA-PAGO   TO WKS-FORMA-ANTERIOR
003250        END-IF
003260        IF PVDO-FORMA-PAGO NOT = WKS-FORMA-ANTERIOR
003270           OR PVDO-DEPARTAMENTO NOT = WKS-DEPTO-ANTERIOR
003280           OR PVDO-FECHA NOT = WKS-FECHA-ANTERIOR
003290           PERFORM 430-CORTE-FORMA-PAGO
003300           IF PVDO-DEPARTAMENTO NOT = WKS-DEPTO-ANTERIOR
003310              OR PVDO-FECHA NOT = WKS-FECHA-ANTERIOR
003320              PERFORM 440-CORTE-DEPARTAMENTO
003330           END-IF
003340           IF PVDO-FECHA NOT = WKS-FECHA-ANTERIOR
003350              PERFORM 450-CORTE-DIA
003360           END-IF
003370           MOVE PVDO-FECHA        TO WKS-FECHA-ANTERIOR
003380           MOVE PVDO-DEPARTAMENTO TO WKS-DEPTO-ANTERIOR
003390           MOVE PVDO-FORMA-PAGO   TO WKS-FORMA-ANTERIOR
003400        END-IF
003410        PERFORM 410-ACUMULA-RENGLON
003420        PERFORM 300-LEE-DETORD
003430     END-IF.
003440 400-PROCESA-RENGLON-E. EXIT.
003450
003460 410-ACUMULA-RENGLON SECTION.
003470     COMPUTE WKS-VENTA-NETA-REN =
003480             PVDO-CANTIDAD * PVDO-PRECIO-VENTA
003490     COMPUTE WKS-VENTA-TOTAL-REN =
003500             WKS-VENTA-NETA-REN + PVDO-MONTO-IVA
003510     ADD PVDO-CANTIDAD       TO WKS-ACUM-CANT-FORMA
003520     ADD WKS-VENTA-NETA-REN  TO WKS-ACUM-NETA-FORMA
003530     ADD PVDO-MONTO-IVA      TO WKS-ACUM-IMP-FORMA
003540     ADD WKS-VENTA-TOTAL-REN TO WKS-ACUM-TOT-FORMA
003550     PERFORM 420-LOCALIZA-FORMA-PAGO
003560     ADD PVDO-CANTIDAD       TO WKS-TF-CANTIDAD (WKS-IX-FORMA)
003570     ADD WKS-VENTA-NETA-REN  TO WKS-TF-NETA     (WKS-IX-FORMA)
003580     ADD PVDO-MONTO-IVA      TO WKS-TF-IMPUESTO (WKS-IX-FORMA)
003590     ADD WKS-VENTA-TOTAL-REN TO WKS-TF-TOTAL    (WKS-IX-FORMA).
003600 410-ACUMULA-RENGLON-E. EXIT.
003610
003620******************************************************************
003630*  UBICA O DA DE ALTA LA FORMA DE PAGO EN LA TABLA DE TOTALES    *
003640*  GENERALES DE PIE DE REPORTE (MAXIMO CASH/DEBIT-CREDIT/EBT/    *
003650*  DEBT, CUATRO FORMAS DE PAGO VALIDAS)                          *
003660******************************************************************
003670 420-LOCALIZA-FORMA-PAGO SECTION.
003680     SET WKS-IX-FORMA TO 1
003690     SEARCH WKS-TOTAL-FORMA
003700        AT END
003710           IF WKS-CONT-TIPO-PAGO < 4
003720              ADD 1 TO WKS-CONT-TIPO-PAGO
003730              SET WKS-IX-FORMA TO WKS-CONT-TIPO-PAGO
003740              MOVE PVDO-FORMA-PAGO TO WKS-TF-FORMA-PAGO (WKS-IX-FORMA)
003750           END-IF
003760        WHEN WKS-TF-FORMA-PAGO (WKS-IX-FORMA) = PVDO-FORMA-PAGO
003770           CONTINUE
003780     END-SEARCH.
003790 420-LOCALIZA-FORMA-PAGO-E. EXIT.
003800
003810******************************************************************
003820*   QUIEBRE 1 - SUBTOTAL POR FORMA DE PAGO DENTRO DEL DEPTO.     *
003830******************************************************************
003840 430-CORTE-FORMA-PAGO SECTION.
003850     IF WKS-ACUM-CANT-FORMA NOT = 0 OR WKS-ACUM-TOT-FORMA NOT = 0
003860        MOVE SPACES              TO WKS-LINEA-REPORTE
003870        MOVE WKS-FECHA-ANTERIOR  TO WKS-FECHA-RENGLON
003880        PERFORM 220-FORMATEA-FECHA
003890        MOVE WKS-FECHA-IMPRESA   TO RPT-FECHA
003900        MOVE WKS-DEPTO-ANTERIOR  TO RPT-DEPARTAMENTO
003910        MOVE WKS-FORMA-ANTERIOR  TO RPT-FORMA-PAGO
003920        MOVE WKS-ACUM-CANT-FORMA TO RPT-CANTIDAD
003930        MOVE WKS-ACUM-NETA-FORMA TO RPT-VENTA-NETA
003940        MOVE WKS-ACUM-IMP-FORMA  TO RPT-IMPUESTO
003950        MOVE WKS-ACUM-TOT-FORMA  TO RPT-VENTA-TOTAL
003960        WRITE WKS-LINEA-REPORTE
003970        ADD 1 TO WKS-LINEAS-IMPRESAS
003980        ADD WKS-ACUM-CANT-FORMA TO WKS-ACUM-CANT-DEPTO
003990        ADD WKS-ACUM-NETA-FORMA TO WKS-ACUM-NETA-DEPTO
004000        ADD WKS-ACUM-IMP-FORMA  TO WKS-ACUM-IMP-DEPTO
004010        ADD WKS-ACUM-TOT-FORMA  TO WKS-ACUM-TOT-DEPTO
004020        MOVE ZEROES TO WKS-ACUM-CANT-FORMA WKS-ACUM-NETA-FORMA
004030                        WKS-ACUM-IMP-FORMA  WKS-ACUM-TOT-FORMA
004040     END-IF.
004050 430-CORTE-FORMA-PAGO-E. EXIT.
004060
004070******************************************************************
004080*   QUIEBRE 2 - TOTAL POR DEPARTAMENTO DENTRO DEL DIA            *
004090******************************************************************
004100 440-CORTE-DEPARTAMENTO SECTION.
004110     IF WKS-ACUM-CANT-DEPTO NOT = 0 OR WKS-ACUM-TOT-DEPTO NOT = 0
004120        MOVE SPACES               TO WKS-LINEA-REPORTE
004130        MOVE 'DEPARTMENT TOTAL'    TO RPT-DEPARTAMENTO
004140        MOVE WKS-ACUM-CANT-DEPTO   TO RPT-CANTIDAD
004150        MOVE WKS-ACUM-NETA-DEPTO   TO RPT-VENTA-NETA
004160        MOVE WKS-ACUM-IMP-DEPTO    TO RPT-IMPUESTO
004170        MOVE WKS-ACUM-TOT-DEPTO    TO RPT-VENTA-TOTAL
004180        WRITE WKS-LINEA-REPORTE
004190        ADD 1 TO WKS-LINEAS-IMPRESAS
004200        ADD WKS-ACUM-CANT-DEPTO TO WKS-ACUM-CANT-DIA
004210        ADD WKS-ACUM-NETA-DEPTO TO WKS-ACUM-NETA-DIA
004220        ADD WKS-ACUM-IMP-DEPTO  TO WKS-ACUM-IMP-DIA
004230        ADD WKS-ACUM-TOT-DEPTO  TO WKS-ACUM-TOT-DIA
004240        MOVE ZEROES TO WKS-ACUM-CANT-DEPTO WKS-ACUM-NETA-DEPTO
004250                        WKS-ACUM-IMP-DEPTO  WKS-ACUM-TOT-DEPTO
004260     END-IF.
004270 440-CORTE-DEPARTAMENTO-E. EXIT.
004280
004290******************************************************************
004300*   QUIEBRE 3 - TOTAL DEL DIA                                    *
004310******************************************************************
004320 450-CORTE-DIA SECTION.
004330     IF WKS-ACUM-CANT-DIA NOT = 0 OR WKS-ACUM-TOT-DIA NOT = 0
004340        MOVE SPACES             TO WKS-LINEA-REPORTE
004350        MOVE 'DAY TOTAL'        TO RPT-DEPARTAMENTO
004360        MOVE WKS-ACUM-CANT-DIA  TO RPT-CANTIDAD
004370        MOVE WKS-ACUM-NETA-DIA  TO RPT-VENTA-NETA
004380        MOVE WKS-ACUM-IMP-DIA   TO RPT-IMPUESTO
004390        MOVE WKS-ACUM-TOT-DIA   TO RPT-VENTA-TOTAL
004400        WRITE WKS-LINEA-REPORTE
004410        ADD 1 TO WKS-LINEAS-IMPRESAS
004420        ADD WKS-ACUM-CANT-DIA TO WKS-ACUM-CANT-GRAL
004430        ADD WKS-ACUM-NETA-DIA TO WKS-ACUM-NETA-GRAL
004440        ADD WKS-ACUM-IMP-DIA  TO WKS-ACUM-IMP-GRAL
004450        ADD WKS-ACUM-TOT-DIA  TO WKS-ACUM-TOT-GRAL
004460        MOVE ZEROES TO WKS-ACUM-CANT-DIA WKS-ACUM-NETA-DIA
004470                        WKS-ACUM-IMP-DIA  WKS-ACUM-TOT-DIA
004480     END-IF.
004490 450-CORTE-DIA-E. EXIT.
004500
004510******************************************************************
004520*   FIN DE REPORTE - GRAN TOTAL Y TOTALES POR FORMA DE PAGO      *
004530******************************************************************
004540 500-IMPRIME-TOTALES-GENERALES SECTION.
004550     MOVE SPACES              TO WKS-LINEA-REPORTE
004560     MOVE 'GRAND TOTAL'       TO RPT-DEPARTAMENTO
004570     MOVE WKS-ACUM-CANT-GRAL  TO RPT-CANTIDAD
004580     MOVE WKS-ACUM-NETA-GRAL  TO RPT-VENTA-NETA
004590     MOVE WKS-ACUM-IMP-GRAL   TO RPT-IMPUESTO
004600     MOVE WKS-ACUM-TOT-GRAL   TO RPT-VENTA-TOTAL
004610     WRITE WKS-LINEA-REPORTE
004620     ADD 1 TO WKS-LINEAS-IMPRESAS
004630     PERFORM 510-IMPRIME-TOTAL-POR-FORMA THRU 510-IMPRIME-TOTAL-POR-FORMA-E
004640             VARYING WKS-IX-TABLA-PAGOS FROM 1 BY 1
004650             UNTIL WKS-IX-TABLA-PAGOS > WKS-CONT-TIPO-PAGO.
004660 500-IMPRIME-TOTALES-GENERALES-E. EXIT.
004670
004680 510-IMPRIME-TOTAL-POR-FORMA SECTION.
004690     MOVE SPACES                                TO WKS-LINEA-REPORTE
004700     STRING 'TOTAL ' WKS-TF-FORMA-PAGO (WKS-IX-TABLA-PAGOS)
004710            DELIMITED BY SIZE
004720       INTO RPT-DEPARTAMENTO
004730     END-STRING
004740     MOVE WKS-TF-CANTIDAD (WKS-IX-TABLA-PAGOS) TO RPT-CANTIDAD
004750     MOVE WKS-TF-NETA     (WKS-IX-TABLA-PAGOS) TO RPT-VENTA-NETA
004760     MOVE WKS-TF-IMPUESTO (WKS-IX-TABLA-PAGOS) TO RPT-IMPUESTO
004770     MOVE WKS-TF-TOTAL    (WKS-IX-TABLA-PAGOS) TO RPT-VENTA-TOTAL
004780     WRITE WKS-LINEA-REPORTE
004790     ADD 1 TO WKS-LINEAS-IMPRESAS.
004800 510-IMPRIME-TOTAL-POR-FORMA-E. EXIT.
004810
004820 700-CIERRA-ARCHIVOS SECTION.
004830     CLOSE PVVTAREP.
004840 700-CIERRA-ARCHIVOS-E. EXIT.
