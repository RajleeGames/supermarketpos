000100******************************************************************
000110* FECHA       : 14/03/1991                                       *
000120* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000130* APLICACION  : PUNTO DE VENTA / INVENTARIO                      *
000140* COPYBOOK    : PVPAG01                                          *
000150* TIPO        : TRANSACCION DE ENTRADA                           *
000160* DESCRIPCION : ABONO A CUENTA DE FIADO (PVPAGTOS). UN REGISTRO  *
000170*             : POR ABONO RECIBIDO DEL CLIENTE.                  *
000180* ARCHIVOS    : PVPAGTOS                                         *
000190* PROGRAMA(S) : PVDEU100                                         *
000200* BPM/RATIONAL: PV-0008                                          *
000210******************************************************************
000220*    19/03/1991 EEDR PV-0008  VERSION INICIAL                    *
000230*    14/02/2001 PEDR PV-0052  SE AGREGA SELLO DE RECIBO Y CAJA   *
000240*                             QUE RECIBIO EL ABONO               *
000250******************************************************************
000260 01  PVPG-REGISTRO-PAGO.
000270     05  PVPG-NUMERO-DEUDA           PIC 9(6).
000280     05  PVPG-MONTO                  PIC S9(12)V99.
000290     05  PVPG-METODO                 PIC X(12).
000300*               S E L L O   D E L   R E C I B O
000310     05  PVPG-NUMERO-RECIBO          PIC X(20).
000320     05  PVPG-FECHA-PAGO             PIC X(08).
000330     05  PVPG-CODIGO-TIENDA          PIC X(04).
000340     05  PVPG-NUMERO-CAJA            PIC 9(02).
000350     05  PVPG-CODIGO-CAJERO          PIC X(08).
000360     05  PVPG-USUARIO-APLICO         PIC X(08).
000370     05  PVPG-FECHA-PAGO-R REDEFINES PVPG-FECHA-PAGO.
000380         10  PVPG-FP-ANO             PIC 9(04).
000390         10  PVPG-FP-MES             PIC 9(02).
000400         10  PVPG-FP-DIA             PIC 9(02).
000410     05  PVPG-HORA-PAGO              PIC 9(06).
000420     05  PVPG-NUMERO-LOTE            PIC 9(06) COMP.
000430     05  PVPG-INDICADOR-ANULADO      PIC X(01) VALUE 'N'.
000440         88  PVPG-PAGO-ANULADO                 VALUE 'Y'.
000450         88  PVPG-PAGO-VIGENTE                 VALUE 'N'.
000460     05  FILLER                      PIC X(10).
