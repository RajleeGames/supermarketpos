000100******************************************************************
000110* FECHA       : 10/08/1995                                       *
000120* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000130* APLICACION  : PUNTO DE VENTA / INVENTARIO                      *
000140* PROGRAMA    : PVDEU100                                         *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : MANTIENE EL MAESTRO DE CUENTAS POR COBRAR A      *
000170*             : CLIENTES (FIADO). DA DE ALTA LAS DEUDAS NUEVAS   *
000180*             : QUE LLEGAN DE PVVTA100 Y APLICA LOS ABONOS DEL   *
000190*             : DIA, TOPANDO CADA ABONO AL SALDO PENDIENTE.      *
000200* ARCHIVOS    : PVDEUMAE=A,PVDEUALT=C,PVPAGTOS=C,PVDEUNVO=A      *
000210* ACCION (ES) : A=ACTUALIZA, C=CONSULTAR                         *
000220* INSTALADO   : 14/08/1995                                       *
000230* BPM/RATIONAL: PV-0103                                          *
000240* NOMBRE      : PROCESO DE CUENTAS POR COBRAR (FIADO)            *
000250******************************************************************
000260 IDENTIFICATION DIVISION.
000270 PROGRAM-ID.     PVDEU100.
000280 AUTHOR.         ERICK DANIEL RAMIREZ DIVAS.
000290 INSTALLATION.   TIENDAS UNIVERSALES S.A. - DEPTO DE SISTEMAS.
000300 DATE-WRITTEN.   10/08/1995.
000310 DATE-COMPILED.
000320 SECURITY.       CONFIDENCIAL - USO INTERNO UNICAMENTE.
000330******************************************************************
000340*                    B I T A C O R A   D E   C A M B I O S       *
000350******************************************************************
000360*    10/08/1995 EEDR PV-0103  VERSION INICIAL DEL PROGRAMA       *
000370*    14/08/1995 EEDR PV-0103  INSTALADO EN PRODUCCION            *
000380*    03/02/1996 EEDR PV-0133  SE TOPA EL ABONO AL SALDO PEN-     *
000390*                             DIENTE, NUNCA SE ACEPTA DE MAS     *
000400*    17/09/1997 PEDR PV-0141  SE DERIVA EL ESTADO DE LA DEUDA    *
000410*                             (UNPAID/PARTIAL/PAID) DESPUES DE   *
000420*                             CADA ABONO APLICADO                *
000430*    28/11/1998 EEDR PV-0146  AJUSTE DE FIN DE SIGLO (Y2K): SE   *
000440*                             CAMBIA ACCEPT FROM DATE (AAMMDD) A *
000450*                             ACCEPT FROM DATE YYYYMMDD          *
000460*    09/01/1999 EEDR PV-0146  PRUEBAS DE REGRESION Y2K SIN       *
000470*                             NOVEDAD, CIERRE DE TICKET          *
000480*    14/02/2001 PEDR PV-0152  SE AGREGA SELLO DE RECIBO Y CAJA   *
000490*                             QUE RECIBIO EL ABONO (VER PVPAG01) *
000500*    27/08/2003 EEDR PV-0156  SE AMPLIA EL LAYOUT DE PVDEUMAE    *
000510*                             (DOCUMENTO DE IDENTIDAD Y TIENDA   *
000520*                             DE ORIGEN DE LA DEUDA)             *
000530******************************************************************
000540 ENVIRONMENT DIVISION.
000550 CONFIGURATION SECTION.
000560 SPECIAL-NAMES.
000570     C01 IS TOP-OF-FORM
000580     CLASS CLASE-NUMERICA     IS '0' THRU '9'
000590     UPSI-0 ON  STATUS IS SW-REPROCESO-ACTIVO
000600            OFF STATUS IS SW-REPROCESO-INACTIVO.
000610 INPUT-OUTPUT SECTION.
000620 FILE-CONTROL.
000630     SELECT PVDEUMAE ASSIGN TO PVDEUMAE
000640            ORGANIZATION IS LINE SEQUENTIAL
000650            FILE STATUS   IS FS-PVDEUMAE
000660                             FSE-PVDEUMAE.
000670
000680     SELECT PVDEUALT ASSIGN TO PVDEUALT
000690            ORGANIZATION IS LINE SEQUENTIAL
000700            FILE STATUS   IS FS-PVDEUALT
000710                             FSE-PVDEUALT.
000720
000730     SELECT PVPAGTOS ASSIGN TO PVPAGTOS
000740            ORGANIZATION IS LINE SEQUENTIAL
000750            FILE STATUS   IS FS-PVPAGTOS
000760                             FSE-PVPAGTOS.
000770
000780     SELECT PVDEUNVO ASSIGN TO PVDEUNVO
000790            ORGANIZATION IS LINE SEQUENTIAL
000800            FILE STATUS   IS FS-PVDEUNVO
000810                             FSE-PVDEUNVO.
000820
000830 DATA DIVISION.
000840 FILE SECTION.
000850******************************************************************
000860*   MAESTRO DE DEUDAS VIGENTE (ENTRADA)                          *
000870*   ALTAS DE FIADO GENERADAS POR PVVTA100 (ENTRADA)              *
000880*   ABONOS RECIBIDOS EN EL DIA (ENTRADA)                         *
000890*   MAESTRO DE DEUDAS REGRABADO CON SALDOS ACTUALIZADOS (SALIDA) *
000900 FD  PVDEUMAE.
000910     COPY PVDEU01.
000920 FD  PVDEUALT.
000930 01  PVDA-ALTA-DEUDA.
000940     05  PVDA-TRANSACCION        PIC X(20).
000950     05  PVDA-MONTO-TOTAL        PIC S9(12)V99.
000960     05  PVDA-MONTO-INICIAL      PIC S9(12)V99.
000970     05  FILLER                  PIC X(10).
000980 FD  PVPAGTOS.
000990     COPY PVPAG01.
001000 FD  PVDEUNVO.
001010     COPY PVDEU01 REPLACING ==PVDU-== BY ==PVDN-==.
001020
001030 WORKING-STORAGE SECTION.
001040******************************************************************
001050*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
001060******************************************************************
001070 01  WKS-FS-STATUS.
001080     02  WKS-STATUS.
001090         04  FS-PVDEUMAE            PIC 9(02) VALUE ZEROES.
001100         04  FSE-PVDEUMAE.
001110             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
001120             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
001130             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
001140         04  FS-PVDEUALT            PIC 9(02) VALUE ZEROES.
001150         04  FSE-PVDEUALT.
001160             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
001170             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
001180             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
001190         04  FS-PVPAGTOS            PIC 9(02) VALUE ZEROES.
001200         04  FSE-PVPAGTOS.
001210             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
001220             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
001230             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
001240         04  FS-PVDEUNVO            PIC 9(02) VALUE ZEROES.
001250         04  FSE-PVDEUNVO.
001260             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
001270             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
001280             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
001290         04  PROGRAMA               PIC X(08) VALUE SPACES.
001300         04  ARCHIVO                PIC X(08) VALUE SPACES.
001310         04  ACCION                 PIC X(10) VALUE SPACES.
001320         04  LLAVE                  PIC X(32) VALUE SPACES.
001330******************************************************************
001340*   TABLA DE DEUDAS EN MEMORIA, ORDENADA POR NUMERO DE DEUDA     *
001350******************************************************************
001360 01  WKS-TABLA-DEUDAS.
001370     02  WKS-CANT-DEUDAS            PIC 9(05)        COMP.
001380     02  WKS-DEUDA             OCCURS 0 TO 20000 TIMES
001390                               DEPENDING ON WKS-CANT-DEUDAS
001400                               ASCENDING KEY IS WKS-DU-LLAVE-TAB
001410                               INDEXED   BY  WKS-IX-DEU.
001420         04  WKS-DU-LLAVE-TAB       PIC 9(6).
001430         04  WKS-DU-TRANSAC-TAB     PIC X(20).
001440         04  WKS-DU-NOMBRE-TAB      PIC X(25).
001450         04  WKS-DU-TELEFONO-TAB    PIC X(20).
001460         04  WKS-DU-TOTAL-TAB       PIC S9(12)V99.
001470         04  WKS-DU-PAGADO-TAB      PIC S9(12)V99.
001480         04  WKS-DU-ESTADO-TAB      PIC X(08).
001490******************************************************************
001500*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
001510******************************************************************
001520 77  WKS-PAGOS-RECHAZADOS           PIC 9(07)        COMP VALUE 0.
001530 01  WKS-VARIABLES-TRABAJO.
001540     02  WKS-ALTAS-LEIDAS           PIC 9(07)        COMP VALUE 0.
001550     02  WKS-ALTAS-APLICADAS        PIC 9(07)        COMP VALUE 0.
001560     02  WKS-PAGOS-LEIDOS           PIC 9(07)        COMP VALUE 0.
001570     02  WKS-PAGOS-APLICADOS        PIC 9(07)        COMP VALUE 0.
001580     02  WKS-PROXIMO-NUMERO         PIC 9(6)             VALUE ZEROES.
001590     02  WKS-MASCARA                PIC Z,ZZZ,ZZ9        VALUE ZEROES.
001600     02  WKS-SALDO-PENDIENTE        PIC S9(12)V99        VALUE ZEROES.
001610     02  WKS-MONTO-ABONO-APLICADO   PIC S9(12)V99        VALUE ZEROES.
001620     02  WKS-FLAGS.
001630         04  WKS-FIN-DEUMAE         PIC X(01) VALUE 'N'.
001640             88  FIN-DEUMAE                   VALUE 'Y'.
001650         04  WKS-FIN-ALTAS          PIC X(01) VALUE 'N'.
001660             88  FIN-ALTAS                    VALUE 'Y'.
001670         04  WKS-FIN-PAGOS          PIC X(01) VALUE 'N'.
001680             88  FIN-PAGOS                    VALUE 'Y'.
001690******************************************************************
001700*         FECHA DE CORRIDA                                       *
001710******************************************************************
001720 01  WKS-FECHA-SISTEMA               PIC 9(08) VALUE ZEROES.
001730 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
001740     02  WKS-ANO-SISTEMA              PIC 9(04).
001750     02  WKS-MES-SISTEMA              PIC 9(02).
001760     02  WKS-DIA-SISTEMA              PIC 9(02).
001770******************************************************************
001780*    LA FECHA DE LA VENTA QUE GENERO EL FIADO VIENE EN LOS       *
001790*    PRIMEROS 8 DIGITOS DE PVDA-TRANSACCION                      *
001800******************************************************************
001810 01  WKS-TRANSACCION-ALTA            PIC X(20) VALUE SPACES.
001820 01  WKS-TRANSAC-ALTA-R REDEFINES WKS-TRANSACCION-ALTA.
001830     02  WKS-ALTA-FECHA               PIC 9(08).
001840     02  FILLER                       PIC X(12).
001850******************************************************************
001860*    DESGLOSE DEL MONTO DEL ABONO PARA VALIDACIONES DE SIGNO     *
001870******************************************************************
001880 01  WKS-MONTO-ABONO-TRABAJO         PIC S9(12)V99 VALUE ZEROES.
001890 01  WKS-MONTO-ABONO-R REDEFINES WKS-MONTO-ABONO-TRABAJO.
001900     02  WKS-ABONO-ENTERO             PIC S9(12).
001910     02  WKS-ABONO-DECIMAL            PIC 99.
001920
001930 PROCEDURE DIVISION.
001940 000-MAIN SECTION.
001950     PERFORM 100-APERTURA-ARCHIVOS
001960     IF RETURN-CODE NOT = 0
001970        STOP RUN
001980     END-IF
001990     PERFORM 200-CARGA-TABLA-DEUDAS
002000     PERFORM 300-LEE-ALTAS
002010     PERFORM 310-PROCESA-ALTAS THRU 310-PROCESA-ALTAS-E
002020             UNTIL FIN-ALTAS
002030     PERFORM 400-LEE-PAGOS
002040     PERFORM 410-PROCESA-PAGOS THRU 410-PROCESA-PAGOS-E
002050             UNTIL FIN-PAGOS
002060     PERFORM 600-ESTADISTICAS
002070     PERFORM 500-REGRABA-MAESTRO-DEUDAS
002080     PERFORM 700-CIERRA-ARCHIVOS
002090     STOP RUN.
002100 000-MAIN-E. EXIT.
002110
002120 100-APERTURA-ARCHIVOS SECTION.
002130     MOVE 'PVDEU100' TO PROGRAMA
002140     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD
002150     OPEN INPUT  PVDEUMAE PVDEUALT PVPAGTOS
002160          OUTPUT PVDEUNVO
002170
002180*  CUALQUIER FALLA DE OPEN SALTA DIRECTO AL FINAL DEL RANGO, SIN
002190*  INTENTAR LOS OPEN RESTANTES; 000-MAIN REVISA RETURN-CODE.
002200     IF FS-PVDEUMAE NOT = 0
002210        DISPLAY '>>> ERROR AL ABRIR PVDEUMAE, STATUS: '
002220                FS-PVDEUMAE UPON CONSOLE
002230        MOVE 91 TO RETURN-CODE
002240        GO TO 100-APERTURA-ARCHIVOS-E
002250     END-IF
002260
002270     IF FS-PVDEUALT NOT = 0
002280        DISPLAY '>>> ERROR AL ABRIR PVDEUALT, STATUS: '
002290                FS-PVDEUALT UPON CONSOLE
002300        MOVE 91 TO RETURN-CODE
002310        GO TO 100-APERTURA-ARCHIVOS-E
002320     END-IF
002330
002340     IF FS-PVPAGTOS NOT = 0
002350        DISPLAY '>>> ERROR AL ABRIR PVPAGTOS, STATUS: '
002360                FS-PVPAGTOS UPON CONSOLE
002370        MOVE 91 TO RETURN-CODE
002380        GO TO 100-APERTURA-ARCHIVOS-E
002390     END-IF
002400
002410     IF FS-PVDEUNVO NOT = 0
002420        DISPLAY '>>> ERROR AL ABRIR PVDEUNVO, STATUS: '
002430                FS-PVDEUNVO UPON CONSOLE
002440        MOVE 91 TO RETURN-CODE
002450        GO TO 100-APERTURA-ARCHIVOS-E
002460     END-IF.
002470 100-APERTURA-ARCHIVOS-E. EXIT.
002480
002490 200-CARGA-TABLA-DEUDAS SECTION.
002500     MOVE ZEROES TO WKS-CANT-DEUDAS
002510     MOVE ZEROES TO WKS-PROXIMO-NUMERO
002520     PERFORM 210-LEE-DEUMAE
002530     PERFORM 220-CARGA-UNA-DEUDA THRU 220-CARGA-UNA-DEUDA-E
002540             UNTIL FIN-DEUMAE.
002550 200-CARGA-TABLA-DEUDAS-E. EXIT.
002560
002570 210-LEE-DEUMAE SECTION.
002580     READ PVDEUMAE
002590          AT END
002600             MOVE 'Y' TO WKS-FIN-DEUMAE
002610     END-READ.
002620 210-LEE-DEUMAE-E. EXIT.
002630
002640 220-CARGA-UNA-DEUDA SECTION.
002650     ADD  1                        TO WKS-CANT-DEUDAS
002660     SET  WKS-IX-DEU               TO WKS-CANT-DEUDAS
002670     MOVE PVDU-NUMERO-DEUDA        TO WKS-DU-LLAVE-TAB   (WKS-IX-DEU)
002680     MOVE PVDU-TRANSACCION         TO WKS-DU-TRANSAC-TAB (WKS-IX-DEU)
002690     MOVE PVDU-NOMBRE-DEUDOR       TO WKS-DU-NOMBRE-TAB  (WKS-IX-DEU)
002700     MOVE PVDU-TELEFONO            TO WKS-DU-TELEFONO-TAB(WKS-IX-DEU)
002710     MOVE PVDU-MONTO-TOTAL         TO WKS-DU-TOTAL-TAB   (WKS-IX-DEU)
002720     MOVE PVDU-MONTO-PAGADO        TO WKS-DU-PAGADO-TAB  (WKS-IX-DEU)
002730     MOVE PVDU-ESTADO              TO WKS-DU-ESTADO-TAB  (WKS-IX-DEU)
002740     IF PVDU-NUMERO-DEUDA >= WKS-PROXIMO-NUMERO
002750        COMPUTE WKS-PROXIMO-NUMERO = PVDU-NUMERO-DEUDA + 1
002760     END-IF
002770     PERFORM 210-LEE-DEUMAE.
002780 220-CARGA-UNA-DEUDA-E. EXIT.
002790
002800 300-LEE-ALTAS SECTION.
002810     READ PVDEUALT
002820          AT END
002830             MOVE 'Y' TO WKS-FIN-ALTAS
002840     END-READ
002850     IF NOT FIN-ALTAS
002860        ADD 1 TO WKS-ALTAS-LEIDAS
002870        MOVE PVDA-TRANSACCION TO WKS-TRANSACCION-ALTA
002880     END-IF.
002890 300-LEE-ALTAS-E. EXIT.
002900
002910******************************************************************
002920*  U5 (MITAD DE ALTA) - SE INCORPORA LA VENTA AL FIADO A LA      *
002930*  TABLA DE DEUDAS CON EL ABONO INICIAL RECIBIDO EN CAJA         *
002940******************************************************************
002950 310-PROCESA-ALTAS SECTION.
002960     ADD  1                      TO WKS-CANT-DEUDAS
002970     SET  WKS-IX-DEU             TO WKS-CANT-DEUDAS
002980     MOVE WKS-PROXIMO-NUMERO        TO WKS-DU-LLAVE-TAB (WKS-IX-DEU)
002990     ADD  1                      TO WKS-PROXIMO-NUMERO
003000     MOVE PVDA-TRANSACCION          TO WKS-DU-TRANSAC-TAB (WKS-IX-DEU)
003010     MOVE SPACES                    TO WKS-DU-NOMBRE-TAB  (WKS-IX-DEU)
003020     MOVE SPACES                    TO WKS-DU-TELEFONO-TAB(WKS-IX-DEU)
003030     MOVE PVDA-MONTO-TOTAL          TO WKS-DU-TOTAL-TAB   (WKS-IX-DEU)
003040     MOVE PVDA-MONTO-INICIAL        TO WKS-DU-PAGADO-TAB  (WKS-IX-DEU)
003050     PERFORM 430-DERIVA-ESTADO-DEUDA
003060     ADD 1 TO WKS-ALTAS-APLICADAS
003070     PERFORM 300-LEE-ALTAS.
003080 310-PROCESA-ALTAS-E. EXIT.
003090
003100******************************************************************
003110*  U5 (MITAD DE ABONO) - APLICA CADA ABONO DEL DIA, TOPADO AL    *
003120*  SALDO PENDIENTE DE LA DEUDA                                   *
003130******************************************************************
003140 400-LEE-PAGOS SECTION.
003150     READ PVPAGTOS
003160          AT END
003170             MOVE 'Y' TO WKS-FIN-PAGOS
003180     END-READ
003190     IF NOT FIN-PAGOS
003200        ADD 1 TO WKS-PAGOS-LEIDOS
003210     END-IF.
003220 400-LEE-PAGOS-E. EXIT.
003230
003240 410-PROCESA-PAGOS SECTION.
003250     SEARCH ALL WKS-DEUDA
003260        AT END
003270           DISPLAY '>>> DEUDA NO ENCONTRADA, NUMERO: '
003280                   PVPG-NUMERO-DEUDA UPON CONSOLE
003290           ADD 1 TO WKS-PAGOS-RECHAZADOS
003300        WHEN WKS-DU-LLAVE-TAB (WKS-IX-DEU) = PVPG-NUMERO-DEUDA
003310           PERFORM 420-APLICA-ABONO
003320     END-SEARCH
003330     PERFORM 400-LEE-PAGOS.
003340 410-PROCESA-PAGOS-E. EXIT.
003350
003360 420-APLICA-ABONO SECTION.
003370     IF PVPG-MONTO NOT > 0
003380        DISPLAY '>>> ABONO RECHAZADO, MONTO NO POSITIVO: '
003390                PVPG-NUMERO-DEUDA UPON CONSOLE
003400        ADD 1 TO WKS-PAGOS-RECHAZADOS
003410     ELSE
003420        COMPUTE WKS-SALDO-PENDIENTE =
003430                WKS-DU-TOTAL-TAB (WKS-IX-DEU)
003440              - WKS-DU-PAGADO-TAB (WKS-IX-DEU)
003450        IF WKS-SALDO-PENDIENTE < 0
003460           MOVE 0 TO WKS-SALDO-PENDIENTE
003470        END-IF
003480        IF PVPG-MONTO > WKS-SALDO-PENDIENTE
003490           DISPLAY '>>> ABONO RECHAZADO, EXCEDE EL SALDO: '
003500                   PVPG-NUMERO-DEUDA UPON CONSOLE
003510           ADD 1 TO WKS-PAGOS-RECHAZADOS
003520        ELSE
003530           MOVE PVPG-MONTO TO WKS-MONTO-ABONO-APLICADO
003540           ADD WKS-MONTO-ABONO-APLICADO
003550               TO WKS-DU-PAGADO-TAB (WKS-IX-DEU)
003560           PERFORM 430-DERIVA-ESTADO-DEUDA
003570           ADD 1 TO WKS-PAGOS-APLICADOS
003580        END-IF
003590     END-IF.
003600 420-APLICA-ABONO-E. EXIT.
003610
003620******************************************************************
003630*  DERIVA EL ESTADO (UNPAID/PARTIAL/PAID) A PARTIR DEL TOTAL Y   *
003640*  DE LO PAGADO ACUMULADO DE LA DEUDA QUE SE ESTA PROCESANDO     *
003650******************************************************************
003660 430-DERIVA-ESTADO-DEUDA SECTION.
003670     IF WKS-DU-PAGADO-TAB (WKS-IX-DEU) <= 0
003680        MOVE 'UNPAID'  TO WKS-DU-ESTADO-TAB (WKS-IX-DEU)
003690     ELSE
003700        IF WKS-DU-PAGADO-TAB (WKS-IX-DEU) >=
003710           WKS-DU-TOTAL-TAB (WKS-IX-DEU)
003720           MOVE 'PAID'    TO WKS-DU-ESTADO-TAB (WKS-IX-DEU)
003730        ELSE
003740           MOVE 'PARTIAL' TO WKS-DU-ESTADO-TAB (WKS-IX-DEU)
003750        END-IF
003760     END-IF.
003770 430-DERIVA-ESTADO-DEUDA-E. EXIT.
003780
003790 500-REGRABA-MAESTRO-DEUDAS SECTION.
003800     PERFORM 510-REGRABA-UNA-DEUDA THRU 510-REGRABA-UNA-DEUDA-E
003810             VARYING WKS-IX-DEU FROM 1 BY 1
003820             UNTIL WKS-IX-DEU > WKS-CANT-DEUDAS.
003830 500-REGRABA-MAESTRO-DEUDAS-E. EXIT.
003840
003850 510-REGRABA-UNA-DEUDA SECTION.
003860     MOVE WKS-DU-LLAVE-TAB   (WKS-IX-DEU) TO PVDN-NUMERO-DEUDA
003870     MOVE WKS-DU-TRANSAC-TAB (WKS-IX-DEU) TO PVDN-TRANSACCION
003880     MOVE WKS-DU-NOMBRE-TAB  (WKS-IX-DEU) TO PVDN-NOMBRE-DEUDOR
003890     MOVE WKS-DU-TELEFONO-TAB(WKS-IX-DEU) TO PVDN-TELEFONO
003900     MOVE WKS-DU-TOTAL-TAB   (WKS-IX-DEU) TO PVDN-MONTO-TOTAL
003910     MOVE WKS-DU-PAGADO-TAB  (WKS-IX-DEU) TO PVDN-MONTO-PAGADO
003920     MOVE WKS-DU-ESTADO-TAB  (WKS-IX-DEU) TO PVDN-ESTADO
003930     WRITE PVDN-REGISTRO-DEUDA.
003940 510-REGRABA-UNA-DEUDA-E. EXIT.
003950
003960 600-ESTADISTICAS SECTION.
003970     DISPLAY '****************************************'
003980     MOVE    WKS-ALTAS-LEIDAS        TO WKS-MASCARA
003990     DISPLAY 'ALTAS DE FIADO LEIDAS      : ' WKS-MASCARA
004000     MOVE    WKS-ALTAS-APLICADAS     TO WKS-MASCARA
004010     DISPLAY 'ALTAS DE FIADO APLICADAS   : ' WKS-MASCARA
004020     MOVE    WKS-PAGOS-LEIDOS        TO WKS-MASCARA
004030     DISPLAY 'ABONOS LEIDOS              : ' WKS-MASCARA
004040     MOVE    WKS-PAGOS-APLICADOS     TO WKS-MASCARA
004050     DISPLAY 'ABONOS APLICADOS           : ' WKS-MASCARA
004060     MOVE    WKS-PAGOS-RECHAZADOS    TO WKS-MASCARA
004070     DISPLAY 'ABONOS RECHAZADOS          : ' WKS-MASCARA
004080     DISPLAY '****************************************'.
004090 600-ESTADISTICAS-E. EXIT.
004100
004110 700-CIERRA-ARCHIVOS SECTION.
004120     CLOSE PVDEUMAE PVDEUALT PVPAGTOS PVDEUNVO.
004130 700-CIERRA-ARCHIVOS-E. EXIT.
