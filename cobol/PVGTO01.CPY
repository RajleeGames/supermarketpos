000100******************************************************************
000110* FECHA       : 14/03/1991                                       *
000120* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000130* APLICACION  : PUNTO DE VENTA / INVENTARIO                      *
000140* COPYBOOK    : PVGTO01                                          *
000150* TIPO        : TRANSACCION DE ENTRADA                           *
000160* DESCRIPCION : GASTO DEL NEGOCIO (PVGASTOS), USADO EN EL        *
000170*             : ESTADO DE PERDIDAS Y GANANCIAS.                  *
000180* ARCHIVOS    : PVGASTOS                                         *
000190* PROGRAMA(S) : PVRPT200                                         *
000200* BPM/RATIONAL: PV-0009                                          *
000210******************************************************************
000220*    19/03/1991 EEDR PV-0009  VERSION INICIAL                    *
000230*    22/10/2006 JALM PV-0073  SE AGREGA PROVEEDOR/CHEQUE Y       *
000240*                             APROBACION DEL GASTO               *
000250******************************************************************
000260 01  PVGT-REGISTRO-GASTO.
000270     05  PVGT-FECHA                  PIC X(08).
000280     05  PVGT-FECHA-R REDEFINES PVGT-FECHA.
000290         10  PVGT-ANO                PIC 9(04).
000300         10  PVGT-MES                PIC 9(02).
000310         10  PVGT-DIA                PIC 9(02).
000320     05  PVGT-CATEGORIA              PIC X(08).
000330         88  PVGT-RENTA                       VALUE 'RENT'.
000340         88  PVGT-PLANILLA                     VALUE 'SALARY'.
000350         88  PVGT-SERVICIOS                    VALUE 'UTILITY'.
000360         88  PVGT-SUMINISTROS                  VALUE 'SUPPLIES'.
000370         88  PVGT-OTRO-GASTO                   VALUE 'OTHER'.
000380     05  PVGT-MONTO                  PIC S9(10)V99.
000390*               D O C U M E N T O   D E   R E S P A L D O
000400     05  PVGT-CODIGO-PROVEEDOR       PIC X(06).
000410     05  PVGT-NUMERO-CHEQUE          PIC X(10).
000420     05  PVGT-CODIGO-TIENDA          PIC X(04).
000430     05  PVGT-USUARIO-APROBO         PIC X(08).
000440     05  PVGT-FECHA-APROBACION       PIC X(08).
000450     05  FILLER                      PIC X(10).
