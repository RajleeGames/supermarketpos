000100******************************************************************
000110* FECHA       : 19/03/1991                                       *
000120* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000130* APLICACION  : PUNTO DE VENTA / INVENTARIO                      *
000140* PROGRAMA    : PVINV100                                         *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : APLICA LOS MOVIMIENTOS DE INVENTARIO DEL DIA     *
000170*             : (ALTAS POR COMPRA, BAJAS POR DANO, VENCIMIENTO   *
000180*             : U OTRO MOTIVO) CONTRA EL MAESTRO DE PRODUCTOS Y  *
000190*             : DEJA UN HISTORICO DE CADA MOVIMIENTO APLICADO O  *
000200*             : RECHAZADO.                                       *
000210* ARCHIVOS    : PVPRDMAE=C,PVMOVTOS=C,PVHISTO=A,PVPRDNVO=A       *
000220* ACCION (ES) : A=ACTUALIZA, C=CONSULTAR                         *
000230* INSTALADO   : 25/03/1991                                       *
000240* BPM/RATIONAL: PV-0102                                          *
000250* NOMBRE      : MANTENIMIENTO DE INVENTARIO                      *
000260******************************************************************
000270 IDENTIFICATION DIVISION.
000280 PROGRAM-ID.     PVINV100.
000290 AUTHOR.         ERICK DANIEL RAMIREZ DIVAS.
000300 INSTALLATION.   TIENDAS UNIVERSALES S.A. - DEPTO DE SISTEMAS.
000310 DATE-WRITTEN.   19/03/1991.
000320 DATE-COMPILED.
000330 SECURITY.       CONFIDENCIAL - USO INTERNO UNICAMENTE.
000340******************************************************************
000350*                    B I T A C O R A   D E   C A M B I O S       *
000360******************************************************************
000370*    19/03/1991 EEDR PV-0102  VERSION INICIAL DEL PROGRAMA       *
000380*    25/03/1991 EEDR PV-0102  INSTALADO EN PRODUCCION            *
000390*    14/05/1993 PEDR PV-0118  SE RECHAZA LA BAJA CUANDO LA       *
000400*                             CANTIDAD A DAR DE BAJA ES MAYOR    *
000410*                             QUE LA EXISTENCIA EN BODEGA        *
000420*    09/09/1995 EEDR PV-0128  SE AGREGA EL HISTORICO PVHISTO     *
000430*                             PARA AUDITORIA DE BODEGA           *
000440*    22/01/1998 PEDR PV-0142  SE VALIDA CODIGO DE BARRA NO       *
000450*                             ENCONTRADO EN EL MAESTRO (RECHAZA) *
000460*    02/12/1998 EEDR PV-0144  AJUSTE DE FIN DE SIGLO (Y2K): SE   *
000470*                             CAMBIA ACCEPT FROM DATE (AAMMDD) A *
000480*                             ACCEPT FROM DATE YYYYMMDD          *
000490*    11/01/1999 EEDR PV-0144  PRUEBAS DE REGRESION Y2K SIN       *
000500*                             NOVEDAD, CIERRE DE TICKET          *
000510*    06/06/2001 PEDR PV-0152  SE AGREGA MOTIVO DE RECHAZO AL     *
000520*                             HISTORICO PVHISTO PARA AUDITORIA   *
000530*    19/03/2004 EEDR PV-0157  SE AMPLIA EL LAYOUT DE PVPRDMAE    *
000540*                             (UBICACION DE BODEGA Y PROVEEDOR)  *
000550*                             SEGUN PETICION DE COMPRAS          *
000560*    08/07/2006 PEDR PV-0161  SE LIMPIA LA EXISTENCIA ANTERIOR   *
000570*                             ANTES DE CADA BUSQUEDA; UN CODIGO  *
000580*                             NO ENCONTRADO DEJABA EN EL HISTO-  *
000590*                             RICO LA EXISTENCIA DEL MOVIMIENTO  *
000600*                             ANTERIOR EN LUGAR DE CEROS         *
000601*    20/11/2006 PEDR PV-0164  SE RECHAZA EL ALTA CUANDO LA       *
000602*                             CANTIDAD VIENE EN CERO; ANTES SE   *
000603*                             APLICABA COMO UN MOVIMIENTO NULO   *
000610******************************************************************
000620 ENVIRONMENT DIVISION.
000630 CONFIGURATION SECTION.
000640 SPECIAL-NAMES.
000650     C01 IS TOP-OF-FORM
000660     CLASS CLASE-NUMERICA     IS '0' THRU '9'
000670     UPSI-0 ON  STATUS IS SW-REPROCESO-ACTIVO
000680            OFF STATUS IS SW-REPROCESO-INACTIVO.
000690 INPUT-OUTPUT SECTION.
000700 FILE-CONTROL.
000710     SELECT PVPRDMAE ASSIGN TO PVPRDMAE
000720            ORGANIZATION IS LINE SEQUENTIAL
000730            FILE STATUS   IS FS-PVPRDMAE
000740                             FSE-PVPRDMAE.
000750
000760     SELECT PVMOVTOS ASSIGN TO PVMOVTOS
000770            ORGANIZATION IS LINE SEQUENTIAL
000780            FILE STATUS   IS FS-PVMOVTOS
000790                             FSE-PVMOVTOS.
000800
000810     SELECT PVHISTO  ASSIGN TO PVHISTO
000820            ORGANIZATION IS LINE SEQUENTIAL
000830            FILE STATUS   IS FS-PVHISTO
000840                             FSE-PVHISTO.
000850
000860     SELECT PVPRDNVO ASSIGN TO PVPRDNVO
000870            ORGANIZATION IS LINE SEQUENTIAL
000880            FILE STATUS   IS FS-PVPRDNVO
000890                             FSE-PVPRDNVO.
000900
000910 DATA DIVISION.
000920 FILE SECTION.
000930******************************************************************
000940*   MAESTRO DE PRODUCTOS (ENTRADA)                               *
000950*   MOVIMIENTOS DE INVENTARIO DEL DIA (ENTRADA)                  *
000960*   HISTORICO DE MOVIMIENTOS APLICADOS/RECHAZADOS (SALIDA)       *
000970*   MAESTRO DE PRODUCTOS REGRABADO CON EXISTENCIA ACTUALIZADA    *
000980 FD  PVPRDMAE.
000990     COPY PVPRDM1.
001000 FD  PVMOVTOS.
001010     COPY PVMOV01.
001020 FD  PVHISTO.
001030     COPY PVHIS01.
001040 FD  PVPRDNVO.
001050     COPY PVPRDM1 REPLACING ==PVPR-== BY ==PVPN-==.
001060
001070 WORKING-STORAGE SECTION.
001080******************************************************************
001090*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
001100******************************************************************
001110 01  WKS-FS-STATUS.
001120     02  WKS-STATUS.
001130         04  FS-PVPRDMAE            PIC 9(02) VALUE ZEROES.
001140         04  FSE-PVPRDMAE.
001150             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
001160             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
001170             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
001180         04  FS-PVMOVTOS            PIC 9(02) VALUE ZEROES.
001190         04  FSE-PVMOVTOS.
001200             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
001210             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
001220             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
001230         04  FS-PVHISTO             PIC 9(02) VALUE ZEROES.
001240         04  FSE-PVHISTO.
001250             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
001260             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
001270             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
001280         04  FS-PVPRDNVO            PIC 9(02) VALUE ZEROES.
001290         04  FSE-PVPRDNVO.
001300             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
001310             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
001320             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
001330         04  PROGRAMA               PIC X(08) VALUE SPACES.
001340         04  ARCHIVO                PIC X(08) VALUE SPACES.
001350         04  ACCION                 PIC X(10) VALUE SPACES.
001360         04  LLAVE                  PIC X(32) VALUE SPACES.
001370******************************************************************
001380*              TABLA  DE  PRODUCTOS  ( BUSQUEDA BINARIA )        *
001390******************************************************************
001400 01  WKS-TABLA-PRODUCTOS.
001410     02  WKS-CANT-PRODUCTOS         PIC 9(05)        COMP.
001420     02  WKS-PRODUCTO          OCCURS 0 TO 20000 TIMES
001430                               DEPENDING ON WKS-CANT-PRODUCTOS
001440                               ASCENDING KEY IS WKS-PR-LLAVE-TAB
001450                               INDEXED   BY  WKS-IX-PROD.
001460         04  WKS-PR-LLAVE-TAB       PIC X(16).
001470         04  WKS-PR-NOMBRE-TAB      PIC X(25).
001480         04  WKS-PR-DEPTO-TAB       PIC X(16).
001490         04  WKS-PR-PVENTA-TAB      PIC S9(10)V99.
001500         04  WKS-PR-PCOSTO-TAB      PIC S9(10)V99.
001510         04  WKS-PR-EXIST-TAB       PIC S9(7).
001520         04  WKS-PR-PORCIVA-TAB     PIC 9(3)V999.
001530         04  WKS-PR-BANDIVA-TAB     PIC X(01).
001540         04  WKS-PR-UMBRAL-TAB      PIC 9(5).
001550******************************************************************
001560*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
001570******************************************************************
001580 77  WKS-MOVTOS-RECHAZADOS          PIC 9(07)        COMP VALUE 0.
001590 01  WKS-VARIABLES-TRABAJO.
001600     02  WKS-MOVTOS-LEIDOS          PIC 9(07)        COMP VALUE 0.
001610     02  WKS-MOVTOS-APLICADOS       PIC 9(07)        COMP VALUE 0.
001620     02  WKS-MASCARA                PIC Z,ZZZ,ZZ9        VALUE ZEROES.
001630     02  WKS-EXISTENCIA-ANTERIOR    PIC S9(7)            VALUE ZEROES.
001640     02  WKS-EXISTENCIA-NUEVA       PIC S9(7)            VALUE ZEROES.
001650     02  WKS-FLAGS.
001660         04  WKS-FIN-MOVTOS         PIC X(01) VALUE 'N'.
001670             88  FIN-MOVTOS                   VALUE 'Y'.
001680         04  WKS-FIN-PRDMAE         PIC X(01) VALUE 'N'.
001690             88  FIN-PRDMAE                   VALUE 'Y'.
001700         04  WKS-MOVTO-APLICADO     PIC X(01) VALUE 'N'.
001710             88  MOVTO-APLICADO               VALUE 'S'.
001720******************************************************************
001730*         FECHA DE CORRIDA                                       *
001740******************************************************************
001750 01  WKS-FECHA-SISTEMA               PIC 9(08) VALUE ZEROES.
001760 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
001770     02  WKS-ANO-SISTEMA              PIC 9(04).
001780     02  WKS-MES-SISTEMA              PIC 9(02).
001790     02  WKS-DIA-SISTEMA              PIC 9(02).
001800******************************************************************
001810*    RESUMEN DE ANTES/DESPUES PARA EL DISPLAY DE DIAGNOSTICO     *
001820******************************************************************
001830 01  WKS-MOVTO-RESUMEN.
001840     02  WKS-MR-ANTERIOR              PIC S9(7).
001850     02  WKS-MR-NUEVA                 PIC S9(7).
001860 01  WKS-MOVTO-RESUMEN-R REDEFINES WKS-MOVTO-RESUMEN.
001870     02  WKS-MR-COMBINADO             PIC X(14).
001880******************************************************************
001890*    PREFIJO DEL CODIGO DE BARRA, USADO SOLO PARA DIAGNOSTICO    *
001900******************************************************************
001910 01  WKS-CODIGO-BARRA-TRABAJO        PIC X(16) VALUE SPACES.
001920 01  WKS-CODIGO-BARRA-R REDEFINES WKS-CODIGO-BARRA-TRABAJO.
001930     02  WKS-COD-PREFIJO              PIC X(04).
001940     02  WKS-COD-RESTO                PIC X(12).
001950
001960 PROCEDURE DIVISION.
001970 000-MAIN SECTION.
001980     PERFORM 100-APERTURA-ARCHIVOS
001990     IF RETURN-CODE NOT = 0
002000        STOP RUN
002010     END-IF
002020     PERFORM 200-CARGA-TABLA-PRODUCTOS
002030     PERFORM 300-LEE-MOVTOS
002040     PERFORM 400-PROCESA-MOVIMIENTOS THRU 400-PROCESA-MOVIMIENTOS-E
002050             UNTIL FIN-MOVTOS
002060     PERFORM 600-ESTADISTICAS
002070     PERFORM 500-REGRABA-MAESTRO-PRODUCTOS
002080     PERFORM 700-CIERRA-ARCHIVOS
002090     STOP RUN.
002100 000-MAIN-E. EXIT.
002110
002120 100-APERTURA-ARCHIVOS SECTION.
002130     MOVE 'PVINV100' TO PROGRAMA
002140     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD
002150     OPEN INPUT  PVPRDMAE PVMOVTOS
002160          OUTPUT PVHISTO PVPRDNVO
002170
002180*  CUALQUIER FALLA DE OPEN SALTA DIRECTO AL FINAL DEL RANGO, SIN
002190*  INTENTAR LOS OPEN RESTANTES; 000-MAIN REVISA RETURN-CODE.
002200     IF FS-PVPRDMAE NOT = 0
002210        DISPLAY '>>> ERROR AL ABRIR PVPRDMAE, STATUS: '
002220                FS-PVPRDMAE UPON CONSOLE
002230        MOVE 91 TO RETURN-CODE
002240        GO TO 100-APERTURA-ARCHIVOS-E
002250     END-IF
002260
002270     IF FS-PVMOVTOS NOT = 0
002280        DISPLAY '>>> ERROR AL ABRIR PVMOVTOS, STATUS: '
002290                FS-PVMOVTOS UPON CONSOLE
002300        MOVE 91 TO RETURN-CODE
002310        GO TO 100-APERTURA-ARCHIVOS-E
002320     END-IF
002330
002340     IF FS-PVHISTO NOT = 0
002350        DISPLAY '>>> ERROR AL ABRIR PVHISTO, STATUS: '
002360                FS-PVHISTO UPON CONSOLE
002370        MOVE 91 TO RETURN-CODE
002380        GO TO 100-APERTURA-ARCHIVOS-E
002390     END-IF
002400
002410     IF FS-PVPRDNVO NOT = 0
002420        DISPLAY '>>> ERROR AL ABRIR PVPRDNVO, STATUS: '
002430                FS-PVPRDNVO UPON CONSOLE
002440        MOVE 91 TO RETURN-CODE
002450        GO TO 100-APERTURA-ARCHIVOS-E
002460     END-IF.
002470 100-APERTURA-ARCHIVOS-E. EXIT.
002480
002490 200-CARGA-TABLA-PRODUCTOS SECTION.
002500     MOVE ZEROES TO WKS-CANT-PRODUCTOS
002510     PERFORM 210-LEE-PRDMAE
002520     PERFORM 220-CARGA-UN-PRODUCTO THRU 220-CARGA-UN-PRODUCTO-E
002530             UNTIL FIN-PRDMAE.
002540 200-CARGA-TABLA-PRODUCTOS-E. EXIT.
002550
002560 210-LEE-PRDMAE SECTION.
002570     READ PVPRDMAE
002580          AT END
002590             MOVE 'Y' TO WKS-FIN-PRDMAE
002600     END-READ.
002610 210-LEE-PRDMAE-E. EXIT.
002620
002630 220-CARGA-UN-PRODUCTO SECTION.
002640     ADD  1                        TO WKS-CANT-PRODUCTOS
002650     SET  WKS-IX-PROD              TO WKS-CANT-PRODUCTOS
002660     MOVE PVPR-CODIGO-BARRA        TO WKS-PR-LLAVE-TAB   (WKS-IX-PROD)
002670     MOVE PVPR-NOMBRE              TO WKS-PR-NOMBRE-TAB  (WKS-IX-PROD)
002680     MOVE PVPR-DEPARTAMENTO        TO WKS-PR-DEPTO-TAB   (WKS-IX-PROD)
002690     MOVE PVPR-PRECIO-VENTA        TO WKS-PR-PVENTA-TAB  (WKS-IX-PROD)
002700     MOVE PVPR-PRECIO-COSTO        TO WKS-PR-PCOSTO-TAB  (WKS-IX-PROD)
002710     MOVE PVPR-PORCENTAJE-IVA      TO WKS-PR-PORCIVA-TAB (WKS-IX-PROD)
002720     MOVE PVPR-BANDERA-IVA         TO WKS-PR-BANDIVA-TAB (WKS-IX-PROD)
002730     MOVE PVPR-UMBRAL-BAJO         TO WKS-PR-UMBRAL-TAB  (WKS-IX-PROD)
002740     IF PVPR-EXISTENCIA < 0
002750        MOVE 0               TO WKS-PR-EXIST-TAB (WKS-IX-PROD)
002760     ELSE
002770        MOVE PVPR-EXISTENCIA TO WKS-PR-EXIST-TAB (WKS-IX-PROD)
002780     END-IF
002790     PERFORM 210-LEE-PRDMAE.
002800 220-CARGA-UN-PRODUCTO-E. EXIT.
002810
002820 300-LEE-MOVTOS SECTION.
002830     READ PVMOVTOS
002840          AT END
002850             MOVE 'Y' TO WKS-FIN-MOVTOS
002860     END-READ
002870     IF NOT FIN-MOVTOS
002880        ADD 1 TO WKS-MOVTOS-LEIDOS
002890        MOVE PVMV-CODIGO-BARRA TO WKS-CODIGO-BARRA-TRABAJO
002900     END-IF.
002910 300-LEE-MOVTOS-E. EXIT.
002920
002930******************************************************************
002940*  U4 - MANTENIMIENTO DE INVENTARIO. ALTA POR COMPRA O BAJA POR  *
002950*  DANO/VENCIMIENTO/OTRO MOTIVO. LA EXISTENCIA NUNCA QUEDA       *
002960*  NEGATIVA: SI LA BAJA ES MAYOR QUE LA EXISTENCIA, SE RECHAZA   *
002970******************************************************************
002980 400-PROCESA-MOVIMIENTOS SECTION.
002990     MOVE 'N' TO WKS-MOVTO-APLICADO
003000*  SE LIMPIA LA EXISTENCIA ANTERIOR ANTES DE CADA BUSQUEDA PARA  *
003010*  QUE UN CODIGO NO ENCONTRADO NO ARRASTRE AL HISTORICO LA       *
003020*  EXISTENCIA DEL MOVIMIENTO ANTERIOR (FALLA PV-0161)            *
003030     MOVE ZEROES TO WKS-EXISTENCIA-ANTERIOR
003040     SEARCH ALL WKS-PRODUCTO
003050        AT END
003060           DISPLAY '>>> CODIGO NO ENCONTRADO EN MAESTRO: '
003070                   PVMV-CODIGO-BARRA UPON CONSOLE
003080        WHEN WKS-PR-LLAVE-TAB (WKS-IX-PROD) = PVMV-CODIGO-BARRA
003090           PERFORM 410-APLICA-MOVIMIENTO
003100     END-SEARCH
003110     PERFORM 420-ESCRIBE-HISTORIA
003120     PERFORM 300-LEE-MOVTOS.
003130 400-PROCESA-MOVIMIENTOS-E. EXIT.
003140
003150 410-APLICA-MOVIMIENTO SECTION.
003160     MOVE WKS-PR-EXIST-TAB (WKS-IX-PROD) TO WKS-EXISTENCIA-ANTERIOR
003170     EVALUATE TRUE
003180         WHEN PVMV-ES-ALTA
003181*  LA CANTIDAD DE UNA ALTA DEBE SER MAYOR A CERO; UNA ALTA EN    *
003182*  CERO NO ES UN MOVIMIENTO VALIDO (SE CORRIGE PV-0164)          *
003183            IF PVMV-CANTIDAD > 0
003184               ADD PVMV-CANTIDAD TO WKS-PR-EXIST-TAB (WKS-IX-PROD)
003185               MOVE 'S' TO WKS-MOVTO-APLICADO
003186            ELSE
003187               DISPLAY '>>> ALTA RECHAZADA, CANTIDAD EN CERO: '
003188                        PVMV-CODIGO-BARRA UPON CONSOLE
003189            END-IF
003210         WHEN PVMV-ES-DANADO OR PVMV-ES-VENCIDO OR PVMV-ES-OTRO
003220            IF PVMV-CANTIDAD > WKS-PR-EXIST-TAB (WKS-IX-PROD)
003230               DISPLAY '>>> BAJA RECHAZADA, EXISTENCIA '
003240                        'INSUFICIENTE: ' PVMV-CODIGO-BARRA
003250                        UPON CONSOLE
003260            ELSE
003270               SUBTRACT PVMV-CANTIDAD
003280                   FROM WKS-PR-EXIST-TAB (WKS-IX-PROD)
003290               MOVE 'S' TO WKS-MOVTO-APLICADO
003300            END-IF
003310         WHEN OTHER
003320            DISPLAY '>>> TIPO DE MOVIMIENTO DESCONOCIDO: '
003330                     PVMV-TIPO-MOVIMIENTO UPON CONSOLE
003340     END-EVALUATE
003350     MOVE WKS-PR-EXIST-TAB (WKS-IX-PROD) TO WKS-EXISTENCIA-NUEVA.
003360 410-APLICA-MOVIMIENTO-E. EXIT.
003370
003380 420-ESCRIBE-HISTORIA SECTION.
003390     IF NOT MOVTO-APLICADO
003400        MOVE WKS-EXISTENCIA-ANTERIOR TO WKS-EXISTENCIA-NUEVA
003410     END-IF
003420     MOVE WKS-EXISTENCIA-ANTERIOR    TO WKS-MR-ANTERIOR
003430     MOVE WKS-EXISTENCIA-NUEVA       TO WKS-MR-NUEVA
003440     MOVE PVMV-CODIGO-BARRA          TO PVHS-CODIGO-BARRA
003450     MOVE PVMV-TIPO-MOVIMIENTO       TO PVHS-TIPO-MOVIMIENTO
003460     MOVE WKS-EXISTENCIA-ANTERIOR    TO PVHS-EXISTENCIA-ANTERIOR
003470     MOVE PVMV-CANTIDAD              TO PVHS-CANTIDAD-MOVIDA
003480     MOVE WKS-EXISTENCIA-NUEVA       TO PVHS-EXISTENCIA-NUEVA
003490     IF MOVTO-APLICADO
003500        MOVE 'APPLIED'  TO PVHS-ESTADO
003510        ADD 1 TO WKS-MOVTOS-APLICADOS
003520     ELSE
003530        MOVE 'REJECTED' TO PVHS-ESTADO
003540        ADD 1 TO WKS-MOVTOS-RECHAZADOS
003550     END-IF
003560     WRITE PVHS-HISTORIA-MOVIMIENTO.
003570 420-ESCRIBE-HISTORIA-E. EXIT.
003580
003590 500-REGRABA-MAESTRO-PRODUCTOS SECTION.
003600     PERFORM 510-REGRABA-UN-PRODUCTO THRU 510-REGRABA-UN-PRODUCTO-E
003610             VARYING WKS-IX-PROD FROM 1 BY 1
003620             UNTIL WKS-IX-PROD > WKS-CANT-PRODUCTOS.
003630 500-REGRABA-MAESTRO-PRODUCTOS-E. EXIT.
003640
003650 510-REGRABA-UN-PRODUCTO SECTION.
003660     MOVE WKS-PR-LLAVE-TAB   (WKS-IX-PROD) TO PVPN-CODIGO-BARRA
003670     MOVE WKS-PR-NOMBRE-TAB  (WKS-IX-PROD) TO PVPN-NOMBRE
003680     MOVE WKS-PR-DEPTO-TAB   (WKS-IX-PROD) TO PVPN-DEPARTAMENTO
003690     MOVE WKS-PR-PVENTA-TAB  (WKS-IX-PROD) TO PVPN-PRECIO-VENTA
003700     MOVE WKS-PR-PCOSTO-TAB  (WKS-IX-PROD) TO PVPN-PRECIO-COSTO
003710     MOVE WKS-PR-EXIST-TAB   (WKS-IX-PROD) TO PVPN-EXISTENCIA
003720     MOVE WKS-PR-PORCIVA-TAB (WKS-IX-PROD) TO PVPN-PORCENTAJE-IVA
003730     MOVE WKS-PR-BANDIVA-TAB (WKS-IX-PROD) TO PVPN-BANDERA-IVA
003740     MOVE WKS-PR-UMBRAL-TAB  (WKS-IX-PROD) TO PVPN-UMBRAL-BAJO
003750     WRITE PVPN-REGISTRO-PRODUCTO.
003760 510-REGRABA-UN-PRODUCTO-E. EXIT.
003770
003780 600-ESTADISTICAS SECTION.
003790     DISPLAY '****************************************'
003800     MOVE    WKS-MOVTOS-LEIDOS       TO WKS-MASCARA
003810     DISPLAY 'MOVIMIENTOS LEIDOS         : ' WKS-MASCARA
003820     MOVE    WKS-MOVTOS-APLICADOS    TO WKS-MASCARA
003830     DISPLAY 'MOVIMIENTOS APLICADOS      : ' WKS-MASCARA
003840     MOVE    WKS-MOVTOS-RECHAZADOS   TO WKS-MASCARA
003850     DISPLAY 'MOVIMIENTOS RECHAZADOS     : ' WKS-MASCARA
003860     DISPLAY '****************************************'.
003870 600-ESTADISTICAS-E. EXIT.
003880
003890 700-CIERRA-ARCHIVOS SECTION.
003900     CLOSE PVPRDMAE PVMOVTOS PVHISTO PVPRDNVO.
003910 700-CIERRA-ARCHIVOS-E. EXIT.
