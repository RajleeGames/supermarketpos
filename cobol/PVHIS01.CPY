000100******************************************************************
000110* FECHA       : 14/03/1991                                       *
000120* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000130* APLICACION  : PUNTO DE VENTA / INVENTARIO                      *
000140* COPYBOOK    : PVHIS01                                          *
000150* TIPO        : SALIDA DE AUDITORIA                               *
000160* DESCRIPCION : HISTORICO DE MOVIMIENTOS DE INVENTARIO (PVHISTO).*
000170*             : UN REGISTRO POR MOVIMIENTO PROCESADO, APLICADO O *
000180*             : RECHAZADO.                                       *
000190* ARCHIVOS    : PVHISTO                                          *
000200* PROGRAMA(S) : PVINV100                                         *
000210* BPM/RATIONAL: PV-0006                                          *
000220******************************************************************
000230*    19/03/1991 EEDR PV-0006  VERSION INICIAL                    *
000240*    12/06/2005 JALM PV-0070  SE AGREGA SELLO DE PROCESO Y       *
000250*                             MOTIVO DE RECHAZO PARA AUDITORIA   *
000260******************************************************************
000270 01  PVHS-HISTORIA-MOVIMIENTO.
000280     05  PVHS-CODIGO-BARRA           PIC X(16).
000290     05  PVHS-TIPO-MOVIMIENTO        PIC X(08).
000300     05  PVHS-EXISTENCIA-ANTERIOR    PIC S9(7).
000310     05  PVHS-CANTIDAD-MOVIDA        PIC S9(5).
000320     05  PVHS-EXISTENCIA-NUEVA       PIC S9(7).
000330     05  PVHS-ESTADO                 PIC X(08).
000340         88  PVHS-APLICADO                    VALUE 'APPLIED'.
000350         88  PVHS-RECHAZADO                   VALUE 'REJECTED'.
000360     05  PVHS-MOTIVO-RECHAZO         PIC X(30).
000370*               S E L L O   D E L   P R O C E S O
000380     05  PVHS-FECHA-PROCESO          PIC X(08).
000390     05  PVHS-FECHA-PROCESO-R REDEFINES PVHS-FECHA-PROCESO.
000400         10  PVHS-FP-ANO             PIC 9(04).
000410         10  PVHS-FP-MES             PIC 9(02).
000420         10  PVHS-FP-DIA             PIC 9(02).
000430     05  PVHS-HORA-PROCESO           PIC 9(06).
000440     05  PVHS-CODIGO-TIENDA          PIC X(04).
000450     05  PVHS-NUMERO-LOTE            PIC 9(06) COMP.
000460     05  FILLER                      PIC X(10).
