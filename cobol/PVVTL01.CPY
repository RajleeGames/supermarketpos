000100******************************************************************
000110* FECHA       : 14/03/1991                                       *
000120* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000130* APLICACION  : PUNTO DE VENTA / INVENTARIO                      *
000140* COPYBOOK    : PVVTL01                                          *
000150* TIPO        : TRANSACCION DE ENTRADA                           *
000160* DESCRIPCION : RENGLON DE VENTA (PVVTALIN). UN REGISTRO POR     *
000170*             : ARTICULO VENDIDO DENTRO DE UNA TRANSACCION, LAS  *
000180*             : LINEAS DE UNA MISMA TRANSACCION VIENEN CONTIGUAS *
000190*             : Y AGRUPADAS POR PVVL-TRANSACCION.                *
000200* ARCHIVOS    : PVVTALIN                                         *
000210* PROGRAMA(S) : PVVTA100                                         *
000220* BPM/RATIONAL: PV-0002                                          *
000230******************************************************************
000240*    19/03/1991 EEDR PV-0002  VERSION INICIAL                    *
000250*    15/06/1996 EEDR PV-0019  SE AGREGA PVVL-MONTO-ENTREGADO     *
000260*                             PARA VENTAS DE CONTADO              *
000270*    03/09/2003 JALM PV-0061  SE AGREGAN CODIGO DE TIENDA,       *
000280*                             NUMERO DE CAJA Y TURNO DEL CAJERO  *
000290*                             PARA CUADRE DE CAJA POR TURNO      *
000300******************************************************************
000310 01  PVVL-RENGLON-VENTA.
000320*               L L A V E   D E   T R A N S A C C I O N
000330     05  PVVL-TRANSACCION            PIC X(20).
000340     05  PVVL-CODIGO-BARRA           PIC X(16).
000350*               C A N T I D A D  ( N E G A T I V O = D E V )
000360     05  PVVL-CANTIDAD               PIC S9(5).
000370     05  PVVL-PRECIO-COBRADO         PIC S9(10)V99.
000380     05  PVVL-FORMA-PAGO             PIC X(12).
000390         88  PVVL-PAGO-CONTADO                VALUE 'CASH'.
000400         88  PVVL-PAGO-TARJETA                VALUE 'DEBIT/CREDIT'.
000410         88  PVVL-PAGO-EBT                     VALUE 'EBT'.
000420         88  PVVL-PAGO-CREDITO-CASA             VALUE 'DEBT'.
000430     05  PVVL-MONTO-ENTREGADO        PIC S9(10)V99.
000440*               I D E N T I F I C A C I O N   D E   O R I G E N
000450     05  PVVL-CODIGO-TIENDA          PIC X(04).
000460     05  PVVL-NUMERO-CAJA            PIC 9(02).
000470     05  PVVL-NUMERO-TURNO           PIC 9(01).
000480     05  PVVL-CODIGO-CAJERO          PIC X(08).
000490     05  PVVL-FECHA-CAPTURA          PIC X(08).
000500     05  PVVL-HORA-CAPTURA           PIC 9(06).
000510     05  PVVL-NUMERO-LOTE            PIC 9(06) COMP.
000520     05  PVVL-INDICADOR-ANULADA      PIC X(01) VALUE 'N'.
000530         88  PVVL-LINEA-ANULADA                VALUE 'Y'.
000540         88  PVVL-LINEA-VIGENTE                VALUE 'N'.
000550     05  FILLER                      PIC X(10).
