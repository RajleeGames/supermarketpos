000100******************************************************************
000110* FECHA       : 14/03/1991                                       *
000120* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000130* APLICACION  : PUNTO DE VENTA / INVENTARIO                      *
000140* COPYBOOK    : PVDEU01                                          *
000150* TIPO        : MAESTRO                                          *
000160* DESCRIPCION : MAESTRO DE CUENTAS POR COBRAR A CLIENTES (FIADO) *
000170*             : (PVDEUMAE). UN REGISTRO POR VENTA AL CREDITO.    *
000180* ARCHIVOS    : PVDEUMAE                                         *
000190* PROGRAMA(S) : PVDEU100                                         *
000200* BPM/RATIONAL: PV-0007                                          *
000210******************************************************************
000220*    19/03/1991 EEDR PV-0007  VERSION INICIAL                    *
000230*    10/08/1995 EEDR PV-0025  SE AGREGA DIRECCION Y DOCUMENTO    *
000240*                             DE IDENTIFICACION DEL DEUDOR       *
000250*    14/02/2001 PEDR PV-0052  SE AGREGA BITACORA DE ALTA Y DE    *
000260*                             ULTIMO ABONO PARA COBRANZA         *
000270******************************************************************
000280 01  PVDU-REGISTRO-DEUDA.
000290     05  PVDU-LLAVE.
000300         10  PVDU-NUMERO-DEUDA       PIC 9(6).
000310     05  PVDU-TRANSACCION            PIC X(20).
000320     05  PVDU-NOMBRE-DEUDOR          PIC X(25).
000330     05  PVDU-TELEFONO               PIC X(20).
000340     05  PVDU-MONTO-TOTAL            PIC S9(12)V99.
000350     05  PVDU-MONTO-PAGADO           PIC S9(12)V99.
000360     05  PVDU-ESTADO                 PIC X(08).
000370         88  PVDU-NO-PAGADA                   VALUE 'UNPAID'.
000380         88  PVDU-PARCIAL                      VALUE 'PARTIAL'.
000390         88  PVDU-PAGADA                       VALUE 'PAID'.
000400*               D A T O S   D E L   D E U D O R
000410     05  PVDU-DOCUMENTO-IDENTIDAD    PIC X(15).
000420     05  PVDU-DIRECCION              PIC X(30).
000430     05  PVDU-CODIGO-TIENDA          PIC X(04).
000440*               B I T A C O R A   D E   L A   C U E N T A
000450     05  PVDU-FECHA-ALTA-DEUDA       PIC X(08).
000460     05  PVDU-FECHA-ALTA-DEUDA-R REDEFINES PVDU-FECHA-ALTA-DEUDA.
000470         10  PVDU-FA-ANO             PIC 9(04).
000480         10  PVDU-FA-MES             PIC 9(02).
000490         10  PVDU-FA-DIA             PIC 9(02).
000500     05  PVDU-USUARIO-ALTA-DEUDA     PIC X(08).
000510     05  PVDU-FECHA-ULTIMO-ABONO     PIC X(08).
000520     05  PVDU-USUARIO-ULTIMO-MTTO    PIC X(08).
000530     05  FILLER                      PIC X(10).
