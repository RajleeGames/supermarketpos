000100******************************************************************
000110* FECHA       : 11/09/1997                                       *
000120* PROGRAMADOR : PATRICIA ELENA DEL RIO (PEDR)                    *
000130* APLICACION  : PUNTO DE VENTA / INVENTARIO                      *
000140* PROGRAMA    : PVRPT200                                         *
000150* TIPO        : BATCH - REPORTE                                  *
000160* DESCRIPCION : ESTADO DE PERDIDAS Y GANANCIAS. TOTALIZA LOS     *
000170*             : INGRESOS Y EL IVA DE LA CABECERA DE VENTA, EL    *
000180*             : COSTO DE VENTA DEL DETALLE Y LOS GASTOS DEL      *
000190*             : NEGOCIO PARA EL RANGO DE FECHAS SOLICITADO.      *
000200* ARCHIVOS    : PVCABSAL=C,PVDETSAL=C,PVGASTOS=C,PVPYGREP=A      *
000210* ACCION (ES) : C=CONSULTAR, A=ACTUALIZA                         *
000220* INSTALADO   : 22/09/1997                                       *
000230* BPM/RATIONAL: PV-0105                                          *
000240* NOMBRE      : ESTADO DE PERDIDAS Y GANANCIAS                    *
000250******************************************************************
000260 IDENTIFICATION DIVISION.
000270 PROGRAM-ID.     PVRPT200.
000280 AUTHOR.         PATRICIA ELENA DEL RIO.
000290 INSTALLATION.   TIENDAS UNIVERSALES S.A. - DEPTO DE SISTEMAS.
000300 DATE-WRITTEN.   11/09/1997.
000310 DATE-COMPILED.
000320 SECURITY.       CONFIDENCIAL - USO INTERNO UNICAMENTE.
000330******************************************************************
000340*                    B I T A C O R A   D E   C A M B I O S       *
000350******************************************************************
000360*    11/09/1997 PEDR PV-0105  VERSION INICIAL DEL PROGRAMA       *
000370*    22/09/1997 PEDR PV-0105  INSTALADO EN PRODUCCION            *
000380*    02/03/1998 EEDR PV-0143  SE AGREGA TARJETA DE PARAMETROS    *
000390*                             (SYSIN) PARA RANGO DE FECHAS, IGUAL*
000400*                             QUE EN PVRPT100                    *
000410*    30/11/1998 PEDR PV-0147  AJUSTE DE FIN DE SIGLO (Y2K): SE   *
000420*                             CAMBIA ACCEPT FROM DATE (AAMMDD) A *
000430*                             ACCEPT FROM DATE YYYYMMDD          *
000440*    09/01/1999 PEDR PV-0147  PRUEBAS DE REGRESION Y2K SIN       *
000450*                             NOVEDAD, CIERRE DE TICKET          *
000460*    18/05/2001 PEDR PV-0153  SE AGREGA EL IVA DE LA CABECERA AL *
000470*                             CALCULO DE LA UTILIDAD NETA        *
000480*    30/10/2005 EEDR PV-0160  SE AGREGA CODIGO DE TIENDA A       *
000490*                             PVGASTOS PARA CONSOLIDAR POR       *
000500*                             SUCURSAL (VER PVGTO01)             *
000510******************************************************************
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM
000560     CLASS CLASE-NUMERICA     IS '0' THRU '9'
000570     UPSI-0 ON  STATUS IS SW-REPROCESO-ACTIVO
000580            OFF STATUS IS SW-REPROCESO-INACTIVO.
000590 INPUT-OUTPUT SECTION.
000600 FILE-CONTROL.
000610     SELECT PVCABSAL ASSIGN TO PVCABSAL
000620            ORGANIZATION IS LINE SEQUENTIAL
000630            FILE STATUS   IS FS-PVCABSAL
000640                             FSE-PVCABSAL.
000650
000660     SELECT PVDETSAL ASSIGN TO PVDETSAL
000670            ORGANIZATION IS LINE SEQUENTIAL
000680            FILE STATUS   IS FS-PVDETSAL
000690                             FSE-PVDETSAL.
000700
000710     SELECT PVGASTOS ASSIGN TO PVGASTOS
000720            ORGANIZATION IS LINE SEQUENTIAL
000730            FILE STATUS   IS FS-PVGASTOS
000740                             FSE-PVGASTOS.
000750
000760     SELECT PVPYGREP ASSIGN TO PVPYGREP
000770            ORGANIZATION IS LINE SEQUENTIAL
000780            FILE STATUS   IS FS-PVPYGREP
000790                             FSE-PVPYGREP.
000800
000810 DATA DIVISION.
000820 FILE SECTION.
000830******************************************************************
000840*   CABECERA DE VENTA POSTEADA (INGRESO E IVA)                   *
000850*   DETALLE DE VENTA POSTEADO (COSTO DE VENTA)                   *
000860*   GASTOS DEL NEGOCIO                                            *
000870*   REPORTE IMPRESO DE 80 COLUMNAS (SALIDA)                       *
000880 FD  PVCABSAL.
000890     COPY PVCAB01.
000900 FD  PVDETSAL.
000910     COPY PVDET01.
000920 FD  PVGASTOS.
000930     COPY PVGTO01.
000940 FD  PVPYGREP
000950     RECORD CONTAINS 80 CHARACTERS.
000960 01  WKS-LINEA-REPORTE               PIC X(80).
000970 01  WKS-LINEA-REPORTE-R REDEFINES WKS-LINEA-REPORTE.
000980     05  RPT-ETIQUETA                PIC X(40).
000990     05  RPT-MONTO                   PIC ZZZ,ZZZ,ZZ9.99-.
001000     05  FILLER                      PIC X(25).
001010
001020 WORKING-STORAGE SECTION.
001030******************************************************************
001040*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
001050******************************************************************
001060 01  WKS-FS-STATUS.
001070     02  WKS-STATUS.
001080         04  FS-PVCABSAL            PIC 9(02) VALUE ZEROES.
001090         04  FSE-PVCABSAL.
001100             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
001110             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
001120             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
001130         04  FS-PVDETSAL            PIC 9(02) VALUE ZEROES.
001140         04  FSE-PVDETSAL.
001150             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
001160             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
001170             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
001180         04  FS-PVGASTOS            PIC 9(02) VALUE ZEROES.
001190         04  FSE-PVGASTOS.
001200             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
001210             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
001220             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
001230         04  FS-PVPYGREP            PIC 9(02) VALUE ZEROES.
001240         04  FSE-PVPYGREP.
001250             08  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
001260             08  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
001270             08  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
001280         04  PROGRAMA               PIC X(08) VALUE SPACES.
001290         04  ARCHIVO                PIC X(08) VALUE SPACES.
001300         04  ACCION                 PIC X(10) VALUE SPACES.
001310         04  LLAVE                  PIC X(32) VALUE SPACES.
001320******************************************************************
001330*         TARJETA DE PARAMETROS (SYSIN) - RANGO DE FECHAS        *
001340******************************************************************
001350 01  WKS-TARJETA-PARAMETROS         PIC X(16) VALUE SPACES.
001360 01  WKS-PARAMETROS-R REDEFINES WKS-TARJETA-PARAMETROS.
001370     02  WKS-PARM-DESDE              PIC X(08).
001380     02  WKS-PARM-HASTA              PIC X(08).
001390 01  WKS-RANGO-FECHAS.
001400     02  WKS-FECHA-DESDE             PIC X(08) VALUE '00000000'.
001410     02  WKS-FECHA-HASTA             PIC X(08) VALUE '99999999'.
001420******************************************************************
001430*         FECHA DE CORRIDA Y FECHA IMPRESA EN EL ENCABEZADO      *
001440******************************************************************
001450 01  WKS-FECHA-SISTEMA               PIC 9(08) VALUE ZEROES.
001460 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
001470     02  WKS-ANO-SISTEMA              PIC 9(04).
001480     02  WKS-MES-SISTEMA              PIC 9(02).
001490     02  WKS-DIA-SISTEMA              PIC 9(02).
001500 01  WKS-FECHA-RENGLON                PIC X(08) VALUE ZEROES.
001510 01  WKS-FECHA-RENGLON-R REDEFINES WKS-FECHA-RENGLON.
001520     02  WKS-FR-ANO                    PIC 9(04).
001530     02  WKS-FR-MES                    PIC 9(02).
001540     02  WKS-FR-DIA                    PIC 9(02).
001550 01  WKS-FECHA-IMPRESA                 PIC X(10) VALUE SPACES.
001560******************************************************************
001570*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
001580******************************************************************
001590 77  WKS-CABEZAS-EN-RANGO           PIC 9(07)     COMP VALUE 0.
001600 01  WKS-VARIABLES-TRABAJO.
001610     02  WKS-CABEZAS-LEIDAS         PIC 9(07)     COMP VALUE 0.
001620     02  WKS-DETALLES-LEIDOS        PIC 9(07)     COMP VALUE 0.
001630     02  WKS-DETALLES-EN-RANGO      PIC 9(07)     COMP VALUE 0.
001640     02  WKS-GASTOS-LEIDOS          PIC 9(07)     COMP VALUE 0.
001650     02  WKS-GASTOS-EN-RANGO        PIC 9(07)     COMP VALUE 0.
001660     02  WKS-COSTO-RENGLON          PIC S9(12)V99 VALUE ZEROES.
001670     02  WKS-ACUM-INGRESO           PIC S9(12)V99 VALUE ZEROES.
001680     02  WKS-ACUM-IVA               PIC S9(12)V99 VALUE ZEROES.
001690     02  WKS-ACUM-COSTO-VENTA       PIC S9(12)V99 VALUE ZEROES.
001700     02  WKS-ACUM-GASTOS            PIC S9(12)V99 VALUE ZEROES.
001710     02  WKS-UTILIDAD-BRUTA         PIC S9(12)V99 VALUE ZEROES.
001720     02  WKS-UTILIDAD-NETA          PIC S9(12)V99 VALUE ZEROES.
001730     02  WKS-FLAGS.
001740         04  WKS-FIN-CABSAL         PIC X(01) VALUE 'N'.
001750             88  FIN-CABSAL                   VALUE 'Y'.
001760         04  WKS-FIN-DETSAL         PIC X(01) VALUE 'N'.
001770             88  FIN-DETSAL                   VALUE 'Y'.
001780         04  WKS-FIN-GASTOS         PIC X(01) VALUE 'N'.
001790             88  FIN-GASTOS                   VALUE 'Y'.
001800
001810 PROCEDURE DIVISION.
001820 000-MAIN SECTION.
001830     PERFORM 100-APERTURA-ARCHIVOS
001840     IF RETURN-CODE NOT = 0
001850        STOP RUN
001860     END-IF
001870     PERFORM 200-LEE-CABSAL
001880     PERFORM 210-ACUMULA-CABECERA THRU 210-ACUMULA-CABECERA-E
001890             UNTIL FIN-CABSAL
001900     PERFORM 300-LEE-DETSAL
001910     PERFORM 310-ACUMULA-DETALLE THRU 310-ACUMULA-DETALLE-E
001920             UNTIL FIN-DETSAL
001930     PERFORM 400-LEE-GASTOS
001940     PERFORM 410-ACUMULA-GASTO THRU 410-ACUMULA-GASTO-E
001950             UNTIL FIN-GASTOS
001960     PERFORM 500-CALCULA-UTILIDADES
001970     PERFORM 510-IMPRIME-ESTADO-PYG
001980     PERFORM 700-CIERRA-ARCHIVOS
001990     STOP RUN.
002000 000-MAIN-E. EXIT.
002010
002020 100-APERTURA-ARCHIVOS SECTION.
002030     MOVE 'PVRPT200' TO PROGRAMA
002040     ACCEPT WKS-FECHA-SISTEMA      FROM DATE YYYYMMDD
002050     ACCEPT WKS-TARJETA-PARAMETROS FROM SYSIN
002060     IF WKS-PARM-DESDE NOT = ZEROES
002070        MOVE WKS-PARM-DESDE TO WKS-FECHA-DESDE
002080     END-IF
002090     IF WKS-PARM-HASTA NOT = ZEROES
002100        MOVE WKS-PARM-HASTA TO WKS-FECHA-HASTA
002110     END-IF
002120
002130*  CUALQUIER FALLA DE OPEN SALTA DIRECTO AL FINAL DEL RANGO, SIN
002140*  INTENTAR LOS OPEN RESTANTES; 000-MAIN REVISA RETURN-CODE.
002150     OPEN INPUT  PVCABSAL
002160     IF FS-PVCABSAL NOT = 0
002170        DISPLAY '>>> ERROR AL ABRIR PVCABSAL, STATUS: '
002180                FS-PVCABSAL UPON CONSOLE
002190        MOVE 91 TO RETURN-CODE
002200        GO TO 100-APERTURA-ARCHIVOS-E
002210     END-IF
002220
002230     OPEN INPUT  PVDETSAL
002240     IF FS-PVDETSAL NOT = 0
002250        DISPLAY '>>> ERROR AL ABRIR PVDETSAL, STATUS: '
002260                FS-PVDETSAL UPON CONSOLE
002270        MOVE 91 TO RETURN-CODE
002280        GO TO 100-APERTURA-ARCHIVOS-E
002290     END-IF
002300
002310     OPEN INPUT  PVGASTOS
002320     IF FS-PVGASTOS NOT = 0
002330        DISPLAY '>>> ERROR AL ABRIR PVGASTOS, STATUS: '
002340                FS-PVGASTOS UPON CONSOLE
002350        MOVE 91 TO RETURN-CODE
002360        GO TO 100-APERTURA-ARCHIVOS-E
002370     END-IF
002380
002390     OPEN OUTPUT PVPYGREP
002400     IF FS-PVPYGREP NOT = 0
002410        DISPLAY '>>> ERROR AL ABRIR PVPYGREP, STATUS: '
002420                FS-PVPYGREP UPON CONSOLE
002430        MOVE 91 TO RETURN-CODE
002440        GO TO 100-APERTURA-ARCHIVOS-E
002450     END-IF.
002460 100-APERTURA-ARCHIVOS-E. EXIT.
002470
002480 200-LEE-CABSAL SECTION.
002490     READ PVCABSAL
002500          AT END
002510             MOVE 'Y' TO WKS-FIN-CABSAL
002520     END-READ
002530     IF NOT FIN-CABSAL
002540        ADD 1 TO WKS-CABEZAS-LEIDAS
002550     END-IF.
002560 200-LEE-CABSAL-E. EXIT.
002570
002580******************************************************************
002590*   INGRESO TOTAL Y TOTAL DE IVA, TOMADOS DE LA CABECERA         *
002600******************************************************************
002610 210-ACUMULA-CABECERA SECTION.
002620     IF PVCB-FECHA < WKS-FECHA-DESDE OR PVCB-FECHA > WKS-FECHA-HASTA
002630        CONTINUE
002640     ELSE
002650        ADD 1 TO WKS-CABEZAS-EN-RANGO
002660        ADD PVCB-TOTAL-VENTA TO WKS-ACUM-INGRESO
002670        ADD PVCB-TOTAL-IVA   TO WKS-ACUM-IVA
002680     END-IF
002690     PERFORM 200-LEE-CABSAL.
002700 210-ACUMULA-CABECERA-E. EXIT.
002710
002720 300-LEE-DETSAL SECTION.
002730     READ PVDETSAL
002740          AT END
002750             MOVE 'Y' TO WKS-FIN-DETSAL
002760     END-READ
002770     IF NOT FIN-DETSAL
002780        ADD 1 TO WKS-DETALLES-LEIDOS
002790     END-IF.
002800 300-LEE-DETSAL-E. EXIT.
002810
002820******************************************************************
002830*   COSTO DE VENTA, TOMADO DEL DETALLE DE VENTA (COSTO X CANT)  *
002840******************************************************************
002850 310-ACUMULA-DETALLE SECTION.
002860     IF PVDT-FECHA < WKS-FECHA-DESDE OR PVDT-FECHA > WKS-FECHA-HASTA
002870        CONTINUE
002880     ELSE
002890        ADD 1 TO WKS-DETALLES-EN-RANGO
002900        COMPUTE WKS-COSTO-RENGLON ROUNDED =
002910                PVDT-PRECIO-COSTO * PVDT-CANTIDAD
002920        ADD WKS-COSTO-RENGLON TO WKS-ACUM-COSTO-VENTA
002930     END-IF
002940     PERFORM 300-LEE-DETSAL.
002950 310-ACUMULA-DETALLE-E. EXIT.
002960
002970 400-LEE-GASTOS SECTION.
002980     READ PVGASTOS
002990          AT END
003000             MOVE 'Y' TO WKS-FIN-GASTOS
003010     END-READ
003020     IF NOT FIN-GASTOS
003030        ADD 1 TO WKS-GASTOS-LEIDOS
003040     END-IF.
003050 400-LEE-GASTOS-E. EXIT.
003060
003070******************************************************************
003080*   GASTOS DEL NEGOCIO DENTRO DEL RANGO DE FECHAS SOLICITADO     *
003090******************************************************************
003100 410-ACUMULA-GASTO SECTION.
003110     IF PVGT-FECHA < WKS-FECHA-DESDE OR PVGT-FECHA > WKS-FECHA-HASTA
003120        CONTINUE
003130     ELSE
003140        ADD 1 TO WKS-GASTOS-EN-RANGO
003150        ADD PVGT-MONTO TO WKS-ACUM-GASTOS
003160     END-IF
003170     PERFORM 400-LEE-GASTOS.
003180 410-ACUMULA-GASTO-E. EXIT.
003190
003200******************************************************************
003210*   U7 - UTILIDAD BRUTA = INGRESO - COSTO DE VENTA               *
003220*        UTILIDAD NETA  = UTILIDAD BRUTA - GASTOS - IVA          *
003230******************************************************************
003240 500-CALCULA-UTILIDADES SECTION.
003250     COMPUTE WKS-UTILIDAD-BRUTA ROUNDED =
003260             WKS-ACUM-INGRESO - WKS-ACUM-COSTO-VENTA
003270     COMPUTE WKS-UTILIDAD-NETA ROUNDED =
003280             WKS-UTILIDAD-BRUTA - WKS-ACUM-GASTOS - WKS-ACUM-IVA.
003290 500-CALCULA-UTILIDADES-E. EXIT.
003300
003310 510-IMPRIME-ESTADO-PYG SECTION.
003320     MOVE SPACES TO WKS-LINEA-REPORTE
003330     MOVE '            TIENDAS UNIVERSALES S.A.' TO RPT-ETIQUETA
003340     WRITE WKS-LINEA-REPORTE
003350     MOVE SPACES TO WKS-LINEA-REPORTE
003360     MOVE '       ESTADO DE PERDIDAS Y GANANCIAS' TO RPT-ETIQUETA
003370     WRITE WKS-LINEA-REPORTE
003380     MOVE SPACES TO WKS-LINEA-REPORTE
003390     MOVE WKS-FECHA-DESDE TO WKS-FECHA-RENGLON
003400     PERFORM 520-FORMATEA-FECHA
003410     STRING 'DEL ' WKS-FECHA-IMPRESA ' AL '
003420            DELIMITED BY SIZE
003430       INTO RPT-ETIQUETA
003440     END-STRING
003450     MOVE WKS-FECHA-HASTA TO WKS-FECHA-RENGLON
003460     PERFORM 520-FORMATEA-FECHA
003470     MOVE WKS-FECHA-IMPRESA TO WKS-LINEA-REPORTE (20:10)
003480     WRITE WKS-LINEA-REPORTE
003490     MOVE SPACES TO WKS-LINEA-REPORTE
003500     WRITE WKS-LINEA-REPORTE
003510
003520     MOVE SPACES              TO WKS-LINEA-REPORTE
003530     MOVE 'TOTAL REVENUE'     TO RPT-ETIQUETA
003540     MOVE WKS-ACUM-INGRESO    TO RPT-MONTO
003550     WRITE WKS-LINEA-REPORTE
003560
003570     MOVE SPACES              TO WKS-LINEA-REPORTE
003580     MOVE 'TOTAL COGS'        TO RPT-ETIQUETA
003590     MOVE WKS-ACUM-COSTO-VENTA TO RPT-MONTO
003600     WRITE WKS-LINEA-REPORTE
003610
003620     MOVE SPACES              TO WKS-LINEA-REPORTE
003630     MOVE 'GROSS PROFIT'      TO RPT-ETIQUETA
003640     MOVE WKS-UTILIDAD-BRUTA  TO RPT-MONTO
003650     WRITE WKS-LINEA-REPORTE
003660
003670     MOVE SPACES              TO WKS-LINEA-REPORTE
003680     MOVE 'TOTAL EXPENSES'    TO RPT-ETIQUETA
003690     MOVE WKS-ACUM-GASTOS     TO RPT-MONTO
003700     WRITE WKS-LINEA-REPORTE
003710
003720     MOVE SPACES              TO WKS-LINEA-REPORTE
003730     MOVE 'TOTAL TAX'         TO RPT-ETIQUETA
003740     MOVE WKS-ACUM-IVA        TO RPT-MONTO
003750     WRITE WKS-LINEA-REPORTE
003760
003770     MOVE SPACES              TO WKS-LINEA-REPORTE
003780     MOVE 'NET PROFIT'        TO RPT-ETIQUETA
003790     MOVE WKS-UTILIDAD-NETA   TO RPT-MONTO
003800     WRITE WKS-LINEA-REPORTE.
003810 510-IMPRIME-ESTADO-PYG-E. EXIT.
003820
003830 520-FORMATEA-FECHA SECTION.
003840     MOVE SPACES TO WKS-FECHA-IMPRESA
003850     STRING WKS-FR-DIA '/' WKS-FR-MES '/' WKS-FR-ANO
003860            DELIMITED BY SIZE
003870       INTO WKS-FECHA-IMPRESA
003880     END-STRING.
003890 520-FORMATEA-FECHA-E. EXIT.
003900
003910 700-CIERRA-ARCHIVOS SECTION.
003920     CLOSE PVCABSAL PVDETSAL PVGASTOS PVPYGREP.
003930 700-CIERRA-ARCHIVOS-E. EXIT.
