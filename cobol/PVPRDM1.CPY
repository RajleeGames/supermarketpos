000100******************************************************************
000110* FECHA       : 14/03/1991                                       *
000120* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000130* APLICACION  : PUNTO DE VENTA / INVENTARIO                      *
000140* COPYBOOK    : PVPRDM1                                          *
000150* TIPO        : MAESTRO                                          *
000160* DESCRIPCION : LAYOUT DEL MAESTRO DE PRODUCTOS (PVPRDMAE). UNA  *
000170*             : LINEA POR CODIGO DE BARRAS, PRECIO CON IVA       *
000180*             : INCLUIDO Y EXISTENCIA ACTUAL EN BODEGA.          *
000190* ARCHIVOS    : PVPRDMAE                                         *
000200* PROGRAMA(S) : PVVTA100, PVINV100                               *
000210* BPM/RATIONAL: PV-0001                                          *
000220******************************************************************
000230*    19/03/1991 EEDR PV-0001  VERSION INICIAL DEL MAESTRO        *
000240*    02/11/1998 PEDR PV-0034  SE AMPLIA EXISTENCIA A 9(07) POR   *
000250*                             DESBORDE EN BODEGAS GRANDES        *
000260*    08/01/1999 PEDR PV-0041  AJUSTE Y2K - SIN CAMPOS DE FECHA   *
000270*                             EN ESTE MAESTRO, SE DEJA CONSTANCIA*
000280*    17/05/2002 JALM PV-0058  SE AGREGAN CAMPOS DE PROVEEDOR,    *
000290*                             BODEGA Y BITACORA DE MANTENIMIENTO *
000300*                             DEL REGISTRO (FECHA/HORA/USUARIO)  *
000310******************************************************************
000320 01  PVPR-REGISTRO-PRODUCTO.
000330*               L L A V E   D E L   M A E S T R O
000340     05  PVPR-LLAVE.
000350         10  PVPR-CODIGO-BARRA      PIC X(16).
000360*               D E S C R I P C I O N
000370     05  PVPR-NOMBRE                 PIC X(25).
000380     05  PVPR-DEPARTAMENTO           PIC X(16).
000390*               P R E C I O S  ( I V A   I N C L U I D O )
000400     05  PVPR-PRECIO-VENTA           PIC S9(10)V99.
000410     05  PVPR-PRECIO-COSTO           PIC S9(10)V99.
000420*               E X I S T E N C I A   E N   B O D E G A
000430     05  PVPR-EXISTENCIA             PIC S9(7).
000440     05  PVPR-UBICACION-BODEGA       PIC X(08).
000450*               P A R A M E T R O S   D E   I V A
000460     05  PVPR-PORCENTAJE-IVA         PIC 9(3)V999.
000470     05  PVPR-BANDERA-IVA            PIC X(01).
000480         88  PVPR-CON-IVA                     VALUE 'Y'.
000490         88  PVPR-EXENTO-IVA                  VALUE 'N'.
000500     05  PVPR-UMBRAL-BAJO            PIC 9(5).
000510*               P R O V E E D O R   Y   U N I D A D
000520     05  PVPR-CODIGO-PROVEEDOR       PIC X(06).
000530     05  PVPR-UNIDAD-MEDIDA          PIC X(04).
000540     05  PVPR-CODIGO-TIENDA          PIC X(04).
000550     05  PVPR-CENTRO-COSTO           PIC X(06).
000560*               B I T A C O R A   D E L   R E G I S T R O
000570     05  PVPR-FECHA-ALTA-PRODUCTO    PIC X(08).
000580     05  PVPR-USUARIO-ALTA-PRODUCTO  PIC X(08).
000590     05  PVPR-FECHA-ULTIMA-COMPRA    PIC X(08).
000600     05  PVPR-FECHA-ULTIMA-COMPRA-R REDEFINES
000610         PVPR-FECHA-ULTIMA-COMPRA.
000620         10  PVPR-UC-ANO             PIC 9(04).
000630         10  PVPR-UC-MES             PIC 9(02).
000640         10  PVPR-UC-DIA             PIC 9(02).
000650     05  PVPR-FECHA-ULTIMO-MTTO      PIC X(08).
000660     05  PVPR-HORA-ULTIMO-MTTO       PIC 9(06).
000670     05  PVPR-USUARIO-ULTIMO-MTTO    PIC X(08).
000680     05  PVPR-NUMERO-VERSION         PIC 9(03) COMP.
000690     05  PVPR-INDICADOR-ACTIVO       PIC X(01) VALUE 'A'.
000700         88  PVPR-PRODUCTO-ACTIVO             VALUE 'A'.
000710         88  PVPR-PRODUCTO-INACTIVO           VALUE 'I'.
000720     05  FILLER                      PIC X(10).
