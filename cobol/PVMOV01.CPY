000100******************************************************************
000110* FECHA       : 14/03/1991                                       *
000120* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000130* APLICACION  : PUNTO DE VENTA / INVENTARIO                      *
000140* COPYBOOK    : PVMOV01                                          *
000150* TIPO        : TRANSACCION DE ENTRADA                           *
000160* DESCRIPCION : MOVIMIENTO DE INVENTARIO (PVMOVTOS). ALTAS POR   *
000170*             : COMPRA Y BAJAS POR DANO/VENCIMIENTO/OTRO.        *
000180* ARCHIVOS    : PVMOVTOS                                         *
000190* PROGRAMA(S) : PVINV100                                         *
000200* BPM/RATIONAL: PV-0005                                          *
000210******************************************************************
000220*    19/03/1991 EEDR PV-0005  VERSION INICIAL                    *
000230*    12/06/2005 JALM PV-0070  SE AGREGA PROVEEDOR/DOCUMENTO DE   *
000240*                             RESPALDO Y BITACORA DE CAPTURA     *
000250******************************************************************
000260 01  PVMV-MOVIMIENTO.
000270     05  PVMV-CODIGO-BARRA           PIC X(16).
000280     05  PVMV-TIPO-MOVIMIENTO        PIC X(08).
000290         88  PVMV-ES-ALTA                     VALUE 'ADD'.
000300         88  PVMV-ES-DANADO                   VALUE 'DAMAGED'.
000310         88  PVMV-ES-VENCIDO                  VALUE 'EXPIRED'.
000320         88  PVMV-ES-OTRO                     VALUE 'OTHER'.
000330     05  PVMV-CANTIDAD               PIC 9(5).
000340     05  PVMV-NOTA                   PIC X(30).
000350*               D O C U M E N T O   D E   R E S P A L D O
000360     05  PVMV-CODIGO-PROVEEDOR       PIC X(06).
000370     05  PVMV-NUMERO-DOCUMENTO       PIC X(12).
000380     05  PVMV-CODIGO-TIENDA          PIC X(04).
000390     05  PVMV-UBICACION-BODEGA       PIC X(08).
000400*               B I T A C O R A   D E   C A P T U R A
000410     05  PVMV-FECHA-CAPTURA          PIC X(08).
000420     05  PVMV-USUARIO-CAPTURA        PIC X(08).
000430     05  PVMV-NUMERO-LOTE            PIC 9(06) COMP.
000440     05  FILLER                      PIC X(10).
